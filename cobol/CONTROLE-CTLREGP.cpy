000100*****************************************************************
000200*  CTLREGP  --  ZONE DE LIAISON VERS LE SOUS-PROGRAMME CKREG01  *
000300*  Commune a CKREG01 (LINKAGE SECTION) et a chacun de ses       *
000400*  appelants (WORKING-STORAGE SECTION) -- CALL 'ckreg01' USING  *
000500*  CTLREG-PARM CTLREG-RESULT-TAB.                                *
000600*  CTLREG-FUNCTION pilote l'operation demandee :                *
000700*     INSERT   - ajoute un enregistrement (CTLREG-IN-xxx)       *
000800*     HASHTEST - CTLREG-TROUVE = 'O' si CTLREG-IN-HASH existe   *
000900*     QUERY    - charge CTLREG-RESULT-TAB (bornes de score      *
001000*                facultatives, limite CTLREG-LIMITE, plus       *
001100*                recent en tete)                                *
001200*     FETCH    - dernier enregistrement de CTLREG-IN-UID        *
001300*                rendu dans CTLREG-RESULT-ENT(1)                *
001400*     DELETE   - supprime tous les enregistrements de           *
001500*                CTLREG-IN-UID, CTLREG-NB-SUPPR en retour       *
001600*     CLEAR    - vide le registre                               *
001700*-----------------------------------------------------------------
001800*  10/06/1992  RF  CH0071  creation initiale (liaison CKREG01)  *
001900*****************************************************************
002000 01  CTLREG-PARM.
002100     05  CTLREG-FUNCTION        PIC X(10).
002200         88  CTLREG-FN-INSERT           VALUE 'INSERT'.
002300         88  CTLREG-FN-HASHTEST         VALUE 'HASHTEST'.
002400         88  CTLREG-FN-QUERY            VALUE 'QUERY'.
002500         88  CTLREG-FN-FETCH            VALUE 'FETCH'.
002600         88  CTLREG-FN-DELETE           VALUE 'DELETE'.
002700         88  CTLREG-FN-CLEAR            VALUE 'CLEAR'.
002800     05  CTLREG-IN-UID          PIC X(20).
002900     05  CTLREG-IN-TEXT         PIC X(2000).
003000     05  CTLREG-IN-SCORE        PIC S9(5)V9(3).
003100     05  CTLREG-IN-DETAILS      PIC X(200).
003200     05  CTLREG-IN-HASH         PIC X(16).
003300     05  CTLREG-MIN-SCORE       PIC S9(5)V9(3).
003400     05  CTLREG-MAX-SCORE       PIC S9(5)V9(3).
003500     05  CTLREG-USE-MIN         PIC X            VALUE 'N'.
003600         88  CTLREG-HAS-MIN             VALUE 'O'.
003700     05  CTLREG-USE-MAX         PIC X            VALUE 'N'.
003800         88  CTLREG-HAS-MAX             VALUE 'O'.
003900     05  CTLREG-LIMITE          PIC 9(4)         VALUE 0.
004000     05  CTLREG-TROUVE          PIC X            VALUE 'N'.
004100         88  CTLREG-A-TROUVE            VALUE 'O'.
004200     05  CTLREG-NB-SUPPR        PIC 9(4)         VALUE 0.
004300     05  CTLREG-NB-RESULT       PIC 9(4)         VALUE 0.
004400     05  CTLREG-OUT-ID          PIC 9(7)         VALUE 0.
004500     05  CTLREG-OUT-TS          PIC 9(14)        VALUE 0.
004600     05  FILLER                 PIC X(20).
004700
004800 01  CTLREG-RESULT-TAB.
004900     05  CTLREG-RESULT-ENT  OCCURS 1 TO 999 TIMES
005000                            DEPENDING ON CTLREG-NB-RESULT
005100                            INDEXED BY IDX-CTLREG-RES.
005200         10  CTLREG-RES-ID          PIC 9(7).
005300         10  CTLREG-RES-UID         PIC X(20).
005400         10  CTLREG-RES-TEXT        PIC X(2000).
005500         10  CTLREG-RES-SCORE       PIC S9(5)V9(3).
005600         10  CTLREG-RES-DETAILS     PIC X(200).
005700         10  CTLREG-RES-HASH        PIC X(16).
005800         10  CTLREG-RES-TS          PIC 9(14).
