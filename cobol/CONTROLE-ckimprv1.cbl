000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    CKIMPRV1.
000300 AUTHOR.        M.P. LEROUX.
000400 INSTALLATION.  DIRECTION INFORMATIQUE - SERVICE ETUDES.
000500 DATE-WRITTEN.  25/11/1988.
000600 DATE-COMPILED.
000700 SECURITY.      USAGE INTERNE - DIFFUSION RESTREINTE AU SERVICE.
000800*****************************************************************
000900*  CKIMPRV1  --  AMELIORATION DU REFERENTIEL DE REGLES          *
001000*                                                                *
001100*  Relit les WS-LIMITE-LOTS derniers lots du registre CHECKS    *
001200*  (via CKREG01, fonction QUERY), decompte la frequence des     *
001300*  mots et des groupes de deux mots (voisins directs et         *
001400*  groupes a un mot d'ecart), decompte la frequence de          *
001500*  declenchement de chaque regle a partir du detail conserve,   *
001600*  puis propose une nouvelle regle KEYWORD-ANY pour tout mot     *
001700*  suffisamment frequent.  Etat imprime sur IMPROVER.           *
001800*-----------------------------------------------------------------
001900*  HISTORIQUE DES MODIFICATIONS
002000*  25/11/1988  MPL CH0033  ecriture initiale du programme.
002100*  02/12/1988  MPL CH0034  ajout de la section RULE HITS.
002200*  14/03/1990  JCV CH0051  plafond des tableaux mots/phrases
002300*                          porte de 500 a 2000 entrees.
002400*  17/08/1990  JCV CH0059  la borne des 200 premieres lignes de
002500*                          chaque section est desormais un test
002600*                          explicite (auparavant limitee de fait
002700*                          par la taille des tableaux).
002800*  22/01/1991  JCV CH0064  seuil de suggestion externalise en
002900*                          WS-SEUIL-FREQUENCE (etait code en dur
003000*                          a 5 dans la comparaison).
003100*  14/02/1994  SDN CH0089  section SUGGESTIONS : le score propose
003200*                          (+1.00) est desormais edite avec signe
003300*                          explicite pour lever toute ambiguite
003400*                          a la relecture papier.
003410*  21/09/2001  PDC CH0147  les tableaux mots/phrases/RULE HITS
003420*                          sont desormais dimensionnes par OCCURS
003430*                          DEPENDING ON (memes bornes qu'avant),
003440*                          alignement avec CH0119 de CKPIPE1.
003500*****************************************************************
003600
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SOURCE-COMPUTER.  IBM-370.
004000 OBJECT-COMPUTER.  IBM-370.
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM.
004300
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600     SELECT F-IMPROVER ASSIGN TO 'IMPROVER'
004700         ORGANIZATION IS LINE SEQUENTIAL
004800         FILE STATUS IS WS-STAT-IMPROVER.
004900
005000 DATA DIVISION.
005100 FILE SECTION.
005200 FD  F-IMPROVER
005300     RECORD CONTAINS 132 CHARACTERS
005400     RECORDING MODE IS F.
005500 01  LIG-IMPROVER                   PIC X(132).
005600*    VUE DE LA LIGNE EN TROIS ZONES -- UTILISEE POUR CADRER LES *
005700*    COLONNES DE COMPTAGE SANS RECOURIR A FUNCTION.             *
005800 01  LIG-IMPROVER-R REDEFINES LIG-IMPROVER.
005900     05  LIG-IMP-LIBELLE            PIC X(62).
006000     05  LIG-IMP-SEPARATEUR         PIC X(02).
006100     05  LIG-IMP-VALEUR             PIC X(68).
006200
006300 WORKING-STORAGE SECTION.
006400 COPY 'CONTROLE-CTLSTAT.cpy' REPLACING ==:FIC:== BY
006500      ==WS-STAT-IMPROVER==.
006600 COPY 'CONTROLE-CTLREGP.cpy'.
006700
006800 01  WS-LIMITE-LOTS             PIC 9(04) COMP  VALUE 500.
006900 77  WS-SEUIL-FREQUENCE         PIC 9(06) COMP  VALUE 5.
007000 77  WS-LONGUEUR-MIN-MOT        PIC 9(02) COMP  VALUE 3.
007100 01  WS-MAX-LIGNES-SECTION      PIC 9(04) COMP  VALUE 200.
007200
007300*-----------------------------------------------------------------
007400*  TABLE DE FREQUENCE DES MOTS DISTINCTS
007500*-----------------------------------------------------------------
007600 01  WS-NB-MOTS-DIST            PIC 9(04) COMP  VALUE 0.
007700 01  WS-MOT-TAB.
007800     05  WS-MOT-ENT     OCCURS 1 TO 2000 TIMES
007900                         DEPENDING ON WS-NB-MOTS-DIST
008000                         INDEXED BY IDX-MOT.
008100         10  WS-MOT-VAL             PIC X(30).
008200         10  WS-MOT-LEN             PIC 9(02) COMP.
008300         10  WS-MOT-CNT             PIC 9(06) COMP.
008400         10  WS-MOT-SELECT          PIC X(01)  VALUE 'N'.
008450         10  FILLER                 PIC X(01).
008500
008600*-----------------------------------------------------------------
008700*  TABLE DE FREQUENCE DES GROUPES DE DEUX MOTS
008800*  (VOISINS DIRECTS ET GROUPES A UN MOT D'ECART CONFONDUS)
008900*-----------------------------------------------------------------
009000 01  WS-NB-PHRASES-DIST         PIC 9(04) COMP  VALUE 0.
009100 01  WS-PHRASE-TAB.
009200     05  WS-PHRASE-ENT  OCCURS 1 TO 2000 TIMES
009300                         DEPENDING ON WS-NB-PHRASES-DIST
009400                         INDEXED BY IDX-PHRASE.
009500         10  WS-PHRASE-VAL          PIC X(61).
009600         10  WS-PHRASE-LEN          PIC 9(02) COMP.
009700         10  WS-PHRASE-CNT          PIC 9(06) COMP.
009800         10  WS-PHRASE-SELECT       PIC X(01)  VALUE 'N'.
009850         10  FILLER                 PIC X(01).
009900
010000*-----------------------------------------------------------------
010100*  TABLE DE FREQUENCE DE DECLENCHEMENT PAR REGLE
010200*-----------------------------------------------------------------
010300 01  WS-NB-RULEHITS             PIC 9(03) COMP  VALUE 0.
010400 01  WS-RULEHIT-TAB.
010500     05  WS-RULEHIT-ENT OCCURS 1 TO 200 TIMES
010600                         DEPENDING ON WS-NB-RULEHITS
010700                         INDEXED BY IDX-RULEHIT.
010800         10  WS-RULEHIT-ID          PIC X(12).
010900         10  WS-RULEHIT-CNT         PIC 9(06) COMP.
010950         10  FILLER                 PIC X(02).
011000
011100*-----------------------------------------------------------------
011200*  DECOUPAGE D'UN LOT DE TEXTE EN MOTS ET FENETRE GLISSANTE
011300*-----------------------------------------------------------------
011400 01  WS-TXT-TRAVAIL             PIC X(2000)    VALUE SPACES.
011500 01  WS-TXT-PTR                 PIC 9(05) COMP VALUE 1.
011600 01  WS-TOK-MOT                 PIC X(30)      VALUE SPACES.
011700 01  WS-TOK-PREV1               PIC X(30)      VALUE SPACES.
011800 01  WS-TOK-PREV2               PIC X(30)      VALUE SPACES.
011900 01  WS-TOK-PHRASE              PIC X(61)      VALUE SPACES.
012000*    VUE DE CONTROLE (DEBOGAGE) DE LA PHRASE EN SES DEUX MOTS   *
012100 01  WS-TOK-PHRASE-R REDEFINES WS-TOK-PHRASE.
012200     05  WS-TOK-PHRASE-MOT1         PIC X(30).
012300     05  WS-TOK-PHRASE-SEP          PIC X(01).
012400     05  WS-TOK-PHRASE-MOT2         PIC X(30).
012500
012600*-----------------------------------------------------------------
012700*  ANALYSE DU DETAIL D'UN ENREGISTREMENT (LISTE DE REGLES)
012800*-----------------------------------------------------------------
012900 01  WS-DET-TRAVAIL             PIC X(200)     VALUE SPACES.
013000*    TEST RAPIDE "DETAIL VIDE" SANS BALAYAGE DE LA ZONE ENTIERE *
013100 01  WS-DET-TRAVAIL-R REDEFINES WS-DET-TRAVAIL.
013200     05  WS-DET-PREMIER-CAR         PIC X(01).
013300     05  FILLER                     PIC X(199).
013400 01  WS-DET-PTR                 PIC 9(04) COMP VALUE 1.
013500 01  WS-DET-SEGMENT             PIC X(60)      VALUE SPACES.
013600 01  WS-DET-RULEID              PIC X(12)      VALUE SPACES.
013700
013800*-----------------------------------------------------------------
013900*  EXTRACTION DES "TOP N" ET IMPRESSION
014000*-----------------------------------------------------------------
014100 01  WS-RANG                    PIC 9(04) COMP VALUE 0.
014200 01  WS-IDX-MAX                 PIC 9(04) COMP VALUE 0.
014300 01  WS-MAX-CNT-COURANT         PIC 9(06) COMP VALUE 0.
014400 01  WS-CNT-ED                  PIC ZZZZZ9.
014500
014600*-----------------------------------------------------------------
014700*  UTILITAIRE LONGUEUR UTILE (VOIR CKPIPE1 - PARA 8100)
014800*-----------------------------------------------------------------
014900 01  WS-UTIL-CHAMP              PIC X(2000)    VALUE SPACES.
015000 01  WS-UTIL-MAX                PIC 9(05) COMP VALUE 0.
015100 01  WS-UTIL-LONG               PIC 9(05) COMP VALUE 0.
015200
015300 PROCEDURE DIVISION.
015400
015500 0000-DEBUT-CKIMPRV1.
015600     MOVE SPACE TO CTLREG-FUNCTION.
015700     SET CTLREG-FN-QUERY TO TRUE.
015800     MOVE 'N' TO CTLREG-USE-MIN.
015900     MOVE 'N' TO CTLREG-USE-MAX.
016000     MOVE WS-LIMITE-LOTS TO CTLREG-LIMITE.
016100     CALL 'CKREG01' USING CTLREG-PARM CTLREG-RESULT-TAB.
016200
016300     OPEN OUTPUT F-IMPROVER.
016400     PERFORM 2000-TRAITE-RESULTAT-START
016500        THRU 2000-TRAITE-RESULTAT-END
016600        VARYING IDX-CTLREG-RES FROM 1 BY 1
016700        UNTIL IDX-CTLREG-RES > CTLREG-NB-RESULT.
016800
016900     PERFORM 5000-SECTION-MOTS-START THRU 5000-SECTION-MOTS-END.
017000     PERFORM 6000-SECTION-PHRASES-START
017100        THRU 6000-SECTION-PHRASES-END.
017200     PERFORM 7000-SECTION-RULEHITS-START
017300        THRU 7000-SECTION-RULEHITS-END.
017400     PERFORM 8000-SECTION-SUGGESTIONS-START
017500        THRU 8000-SECTION-SUGGESTIONS-END.
017600     CLOSE F-IMPROVER.
017700     GOBACK.
017800
017900*-----------------------------------------------------------------
018000*  2000  ANALYSE D'UN LOT : MOTS, PHRASES, DETAIL DE REGLES
018100*-----------------------------------------------------------------
018200 2000-TRAITE-RESULTAT-START.
018300     MOVE CTLREG-RES-TEXT(IDX-CTLREG-RES) TO WS-TXT-TRAVAIL.
018400     INSPECT WS-TXT-TRAVAIL
018500         CONVERTING "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
018600                 TO "abcdefghijklmnopqrstuvwxyz".
018700     MOVE 1 TO WS-TXT-PTR.
018800     MOVE SPACES TO WS-TOK-PREV1.
018900     MOVE SPACES TO WS-TOK-PREV2.
019000     PERFORM 2100-EXTRAIT-MOT-START THRU 2100-EXTRAIT-MOT-END
019100        UNTIL WS-TXT-PTR > 2000.
019200
019300     MOVE CTLREG-RES-DETAILS(IDX-CTLREG-RES) TO WS-DET-TRAVAIL.
019400     IF WS-DET-PREMIER-CAR NOT = SPACE
019500        MOVE 1 TO WS-DET-PTR
019600        PERFORM 2200-EXTRAIT-DETAIL-START
019700           THRU 2200-EXTRAIT-DETAIL-END
019800           UNTIL WS-DET-PTR > 200
019900     END-IF.
020000 2000-TRAITE-RESULTAT-END.
020100     EXIT.
020200
020300 2100-EXTRAIT-MOT-START.
020400     UNSTRING WS-TXT-TRAVAIL DELIMITED BY ALL SPACE
020500         INTO WS-TOK-MOT
020600         WITH POINTER WS-TXT-PTR
020700     END-UNSTRING.
020800     IF WS-TOK-MOT NOT = SPACES
020900        PERFORM 9100-CHERCHE-AJOUTE-MOT-START
021000           THRU 9100-CHERCHE-AJOUTE-MOT-END
021100        IF WS-TOK-PREV1 NOT = SPACES
021200           MOVE SPACES TO WS-TOK-PHRASE
021300           STRING WS-TOK-PREV1 DELIMITED BY SPACE
021400                  ' '          DELIMITED BY SIZE
021500                  WS-TOK-MOT   DELIMITED BY SPACE
021600              INTO WS-TOK-PHRASE
021700           END-STRING
021800           PERFORM 9200-CHERCHE-AJOUTE-PHRASE-START
021900              THRU 9200-CHERCHE-AJOUTE-PHRASE-END
022000        END-IF
022100        IF WS-TOK-PREV2 NOT = SPACES
022200           MOVE SPACES TO WS-TOK-PHRASE
022300           STRING WS-TOK-PREV2 DELIMITED BY SPACE
022400                  ' '          DELIMITED BY SIZE
022500                  WS-TOK-MOT   DELIMITED BY SPACE
022600              INTO WS-TOK-PHRASE
022700           END-STRING
022800           PERFORM 9200-CHERCHE-AJOUTE-PHRASE-START
022900              THRU 9200-CHERCHE-AJOUTE-PHRASE-END
023000        END-IF
023100        MOVE WS-TOK-PREV1 TO WS-TOK-PREV2
023200        MOVE WS-TOK-MOT   TO WS-TOK-PREV1
023300        MOVE SPACES TO WS-TOK-MOT
023400     END-IF.
023500 2100-EXTRAIT-MOT-END.
023600     EXIT.
023700
023800 2200-EXTRAIT-DETAIL-START.
023900     UNSTRING WS-DET-TRAVAIL DELIMITED BY ';'
024000         INTO WS-DET-SEGMENT
024100         WITH POINTER WS-DET-PTR
024200     END-UNSTRING.
024300     IF WS-DET-SEGMENT NOT = SPACES
024400        UNSTRING WS-DET-SEGMENT DELIMITED BY ':'
024500            INTO WS-DET-RULEID
024600        END-UNSTRING
024700        PERFORM 9300-CHERCHE-AJOUTE-RULEHIT-START
024800           THRU 9300-CHERCHE-AJOUTE-RULEHIT-END
024900        MOVE SPACES TO WS-DET-SEGMENT
025000     END-IF.
025100 2200-EXTRAIT-DETAIL-END.
025200     EXIT.
025300
025400*-----------------------------------------------------------------
025500*  5000  SECTION WORDS  (200 MOTS LES PLUS FREQUENTS)
025600*-----------------------------------------------------------------
025700 5000-SECTION-MOTS-START.
025800     MOVE SPACES TO LIG-IMPROVER.
025900     MOVE 'WORDS' TO LIG-IMP-LIBELLE.
026000     WRITE LIG-IMPROVER.
026100     PERFORM 5010-UNE-LIGNE-MOT-START THRU 5010-UNE-LIGNE-MOT-END
026200        VARYING WS-RANG FROM 1 BY 1
026300        UNTIL (WS-RANG > WS-MAX-LIGNES-SECTION)
026400           OR (WS-RANG > WS-NB-MOTS-DIST).
026500 5000-SECTION-MOTS-END.
026600     EXIT.
026700
026800 5010-UNE-LIGNE-MOT-START.
026900     PERFORM 5020-TROUVE-MAX-MOT-START THRU 5020-TROUVE-MAX-MOT-END.
027000     IF WS-IDX-MAX > 0
027100        SET IDX-MOT TO WS-IDX-MAX
027200        MOVE 'O' TO WS-MOT-SELECT(IDX-MOT)
027300        MOVE SPACES TO LIG-IMPROVER
027400        MOVE WS-MOT-CNT(IDX-MOT) TO WS-CNT-ED
027500        STRING WS-MOT-VAL(IDX-MOT)(1:WS-MOT-LEN(IDX-MOT))
027600                                    DELIMITED BY SIZE
027700           INTO LIG-IMP-LIBELLE
027800        END-STRING
027900        MOVE WS-CNT-ED TO LIG-IMP-VALEUR
028000        WRITE LIG-IMPROVER
028100     END-IF.
028200 5010-UNE-LIGNE-MOT-END.
028300     EXIT.
028400
028500 5020-TROUVE-MAX-MOT-START.
028600     MOVE 0 TO WS-IDX-MAX.
028700     MOVE 0 TO WS-MAX-CNT-COURANT.
028800     PERFORM 5021-TESTE-MOT-START THRU 5021-TESTE-MOT-END
028900        VARYING IDX-MOT FROM 1 BY 1 UNTIL IDX-MOT > WS-NB-MOTS-DIST.
029000 5020-TROUVE-MAX-MOT-END.
029100     EXIT.
029200
029300 5021-TESTE-MOT-START.
029400     IF (WS-MOT-SELECT(IDX-MOT) NOT = 'O')
029500           AND (WS-MOT-CNT(IDX-MOT) > WS-MAX-CNT-COURANT)
029600        MOVE WS-MOT-CNT(IDX-MOT) TO WS-MAX-CNT-COURANT
029700        SET WS-IDX-MAX TO IDX-MOT
029800     END-IF.
029900 5021-TESTE-MOT-END.
030000     EXIT.
030100
030200*-----------------------------------------------------------------
030300*  6000  SECTION PHRASES  (200 GROUPES DE MOTS LES PLUS FREQUENTS)
030400*-----------------------------------------------------------------
030500 6000-SECTION-PHRASES-START.
030600     MOVE SPACES TO LIG-IMPROVER.
030700     MOVE 'PHRASES' TO LIG-IMP-LIBELLE.
030800     WRITE LIG-IMPROVER.
030900     PERFORM 6010-UNE-LIGNE-PHRASE-START
031000        THRU 6010-UNE-LIGNE-PHRASE-END
031100        VARYING WS-RANG FROM 1 BY 1
031200        UNTIL (WS-RANG > WS-MAX-LIGNES-SECTION)
031300           OR (WS-RANG > WS-NB-PHRASES-DIST).
031400 6000-SECTION-PHRASES-END.
031500     EXIT.
031600
031700 6010-UNE-LIGNE-PHRASE-START.
031800     PERFORM 6020-TROUVE-MAX-PHRASE-START
031900        THRU 6020-TROUVE-MAX-PHRASE-END.
032000     IF WS-IDX-MAX > 0
032100        SET IDX-PHRASE TO WS-IDX-MAX
032200        MOVE 'O' TO WS-PHRASE-SELECT(IDX-PHRASE)
032300        MOVE SPACES TO LIG-IMPROVER
032400        MOVE WS-PHRASE-CNT(IDX-PHRASE) TO WS-CNT-ED
032500        STRING WS-PHRASE-VAL(IDX-PHRASE)(1:WS-PHRASE-LEN(IDX-PHRASE))
032600                                       DELIMITED BY SIZE
032700           INTO LIG-IMP-LIBELLE
032800        END-STRING
032900        MOVE WS-CNT-ED TO LIG-IMP-VALEUR
033000        WRITE LIG-IMPROVER
033100     END-IF.
033200 6010-UNE-LIGNE-PHRASE-END.
033300     EXIT.
033400
033500 6020-TROUVE-MAX-PHRASE-START.
033600     MOVE 0 TO WS-IDX-MAX.
033700     MOVE 0 TO WS-MAX-CNT-COURANT.
033800     PERFORM 6021-TESTE-PHRASE-START THRU 6021-TESTE-PHRASE-END
033900        VARYING IDX-PHRASE FROM 1 BY 1
034000        UNTIL IDX-PHRASE > WS-NB-PHRASES-DIST.
034100 6020-TROUVE-MAX-PHRASE-END.
034200     EXIT.
034300
034400 6021-TESTE-PHRASE-START.
034500     IF (WS-PHRASE-SELECT(IDX-PHRASE) NOT = 'O')
034600           AND (WS-PHRASE-CNT(IDX-PHRASE) > WS-MAX-CNT-COURANT)
034700        MOVE WS-PHRASE-CNT(IDX-PHRASE) TO WS-MAX-CNT-COURANT
034800        SET WS-IDX-MAX TO IDX-PHRASE
034900     END-IF.
035000 6021-TESTE-PHRASE-END.
035100     EXIT.
035200
035300*-----------------------------------------------------------------
035400*  7000  SECTION RULE HITS (TOUTES LES REGLES DECLENCHEES VUES)
035500*-----------------------------------------------------------------
035600 7000-SECTION-RULEHITS-START.
035700     MOVE SPACES TO LIG-IMPROVER.
035800     MOVE 'RULE HITS' TO LIG-IMP-LIBELLE.
035900     WRITE LIG-IMPROVER.
036000     PERFORM 7010-UNE-LIGNE-RULEHIT-START
036100        THRU 7010-UNE-LIGNE-RULEHIT-END
036200        VARYING IDX-RULEHIT FROM 1 BY 1
036300        UNTIL IDX-RULEHIT > WS-NB-RULEHITS.
036400 7000-SECTION-RULEHITS-END.
036500     EXIT.
036600
036700 7010-UNE-LIGNE-RULEHIT-START.
036800     MOVE SPACES TO LIG-IMPROVER.
036900     MOVE WS-RULEHIT-ID(IDX-RULEHIT) TO LIG-IMP-LIBELLE.
037000     MOVE WS-RULEHIT-CNT(IDX-RULEHIT) TO WS-CNT-ED.
037100     MOVE WS-CNT-ED TO LIG-IMP-VALEUR.
037200     WRITE LIG-IMPROVER.
037300 7010-UNE-LIGNE-RULEHIT-END.
037400     EXIT.
037500
037600*-----------------------------------------------------------------
037700*  8000  SECTION SUGGESTIONS -- MOT FREQUENT (>= SEUIL) ET LONG
037800*        (PLUS DE WS-LONGUEUR-MIN-MOT CARACTERES)
037900*-----------------------------------------------------------------
038000 8000-SECTION-SUGGESTIONS-START.
038100     MOVE SPACES TO LIG-IMPROVER.
038200     MOVE 'SUGGESTIONS' TO LIG-IMP-LIBELLE.
038300     WRITE LIG-IMPROVER.
038400     PERFORM 8010-TESTE-SUGGESTION-START
038500        THRU 8010-TESTE-SUGGESTION-END
038600        VARYING IDX-MOT FROM 1 BY 1 UNTIL IDX-MOT > WS-NB-MOTS-DIST.
038700 8000-SECTION-SUGGESTIONS-END.
038800     EXIT.
038900
039000 8010-TESTE-SUGGESTION-START.
039100     IF (WS-MOT-CNT(IDX-MOT) >= WS-SEUIL-FREQUENCE)
039200           AND (WS-MOT-LEN(IDX-MOT) > WS-LONGUEUR-MIN-MOT)
039300        MOVE SPACES TO LIG-IMPROVER
039400        STRING 'KEYWORD-ANY  ' DELIMITED BY SIZE
039500               WS-MOT-VAL(IDX-MOT)(1:WS-MOT-LEN(IDX-MOT))
039600                               DELIMITED BY SIZE
039700               '  SCORE=+1.00' DELIMITED BY SIZE
039800           INTO LIG-IMPROVER
039900        END-STRING
040000        WRITE LIG-IMPROVER
040100     END-IF.
040200 8010-TESTE-SUGGESTION-END.
040300     EXIT.
040400
040500*-----------------------------------------------------------------
040600*  9100  RECHERCHE / AJOUT D'UN MOT DANS LA TABLE DE FREQUENCE
040700*-----------------------------------------------------------------
040800 9100-CHERCHE-AJOUTE-MOT-START.
040900     SET IDX-MOT TO 1.
041000     SEARCH WS-MOT-ENT
041100        AT END
041200           IF WS-NB-MOTS-DIST < 2000
041300              ADD 1 TO WS-NB-MOTS-DIST
041400              SET IDX-MOT TO WS-NB-MOTS-DIST
041500              MOVE 30 TO WS-UTIL-MAX
041600              MOVE WS-TOK-MOT TO WS-UTIL-CHAMP
041700              PERFORM 8100-CALCULE-LONGUEUR-START
041800                 THRU 8100-CALCULE-LONGUEUR-END
041900              MOVE WS-TOK-MOT      TO WS-MOT-VAL(IDX-MOT)
042000              MOVE WS-UTIL-LONG    TO WS-MOT-LEN(IDX-MOT)
042100              MOVE 1               TO WS-MOT-CNT(IDX-MOT)
042200              MOVE 'N'             TO WS-MOT-SELECT(IDX-MOT)
042300           END-IF
042400        WHEN WS-MOT-VAL(IDX-MOT) = WS-TOK-MOT
042500           ADD 1 TO WS-MOT-CNT(IDX-MOT)
042600     END-SEARCH.
042700 9100-CHERCHE-AJOUTE-MOT-END.
042800     EXIT.
042900
043000*-----------------------------------------------------------------
043100*  9200  RECHERCHE / AJOUT D'UNE PHRASE DANS LA TABLE DE FREQUENCE
043200*-----------------------------------------------------------------
043300 9200-CHERCHE-AJOUTE-PHRASE-START.
043400     SET IDX-PHRASE TO 1.
043500     SEARCH WS-PHRASE-ENT
043600        AT END
043700           IF WS-NB-PHRASES-DIST < 2000
043800              ADD 1 TO WS-NB-PHRASES-DIST
043900              SET IDX-PHRASE TO WS-NB-PHRASES-DIST
044000              MOVE 61 TO WS-UTIL-MAX
044100              MOVE WS-TOK-PHRASE TO WS-UTIL-CHAMP
044200              PERFORM 8100-CALCULE-LONGUEUR-START
044300                 THRU 8100-CALCULE-LONGUEUR-END
044400              MOVE WS-TOK-PHRASE   TO WS-PHRASE-VAL(IDX-PHRASE)
044500              MOVE WS-UTIL-LONG    TO WS-PHRASE-LEN(IDX-PHRASE)
044600              MOVE 1               TO WS-PHRASE-CNT(IDX-PHRASE)
044700              MOVE 'N'             TO WS-PHRASE-SELECT(IDX-PHRASE)
044800           END-IF
044900        WHEN WS-PHRASE-VAL(IDX-PHRASE) = WS-TOK-PHRASE
045000           ADD 1 TO WS-PHRASE-CNT(IDX-PHRASE)
045100     END-SEARCH.
045200 9200-CHERCHE-AJOUTE-PHRASE-END.
045300     EXIT.
045400
045500*-----------------------------------------------------------------
045600*  9300  RECHERCHE / AJOUT D'UNE REGLE DANS LA TABLE RULE HITS
045700*-----------------------------------------------------------------
045800 9300-CHERCHE-AJOUTE-RULEHIT-START.
045900     IF WS-DET-RULEID NOT = SPACES
046000        SET IDX-RULEHIT TO 1
046100        SEARCH WS-RULEHIT-ENT
046200           AT END
046300              IF WS-NB-RULEHITS < 200
046400                 ADD 1 TO WS-NB-RULEHITS
046500                 SET IDX-RULEHIT TO WS-NB-RULEHITS
046600                 MOVE WS-DET-RULEID TO WS-RULEHIT-ID(IDX-RULEHIT)
046700                 MOVE 1             TO WS-RULEHIT-CNT(IDX-RULEHIT)
046800              END-IF
046900           WHEN WS-RULEHIT-ID(IDX-RULEHIT) = WS-DET-RULEID
047000              ADD 1 TO WS-RULEHIT-CNT(IDX-RULEHIT)
047100        END-SEARCH
047200     END-IF.
047300 9300-CHERCHE-AJOUTE-RULEHIT-END.
047400     EXIT.
047500
047600*-----------------------------------------------------------------
047700*  8100  LONGUEUR UTILE D'UN CHAMP (BALAYAGE ARRIERE)
047800*-----------------------------------------------------------------
047900 8100-CALCULE-LONGUEUR-START.
048000     MOVE WS-UTIL-MAX TO WS-UTIL-LONG.
048100     PERFORM 8110-RECULE-START THRU 8110-RECULE-END
048200        UNTIL (WS-UTIL-LONG < 1)
048300           OR (WS-UTIL-CHAMP(WS-UTIL-LONG:1) NOT = SPACE).
048400 8100-CALCULE-LONGUEUR-END.
048500     EXIT.
048600
048700 8110-RECULE-START.
048800     SUBTRACT 1 FROM WS-UTIL-LONG.
048900 8110-RECULE-END.
049000     EXIT.
