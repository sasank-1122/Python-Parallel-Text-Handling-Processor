000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    CKSUM01.
000300 AUTHOR.        J.C. VIALA.
000400 INSTALLATION.  DIRECTION INFORMATIQUE - SERVICE ETUDES.
000500 DATE-WRITTEN.  03/09/1990.
000600 DATE-COMPILED.
000700 SECURITY.      USAGE INTERNE - DIFFUSION RESTREINTE AU SERVICE.
000800*****************************************************************
000900*  CKSUM01  --  ETAT RECAPITULATIF DU REGISTRE DE CONTROLE      *
001000*                                                                *
001100*  Interroge CKREG01 (QUERY, WS-LIMITE-LOTS lots les plus       *
001200*  recents) et produit l'etat CKSUMMRY :                        *
001300*     - nombre de lots examines,                                 *
001400*     - score moyen (2 decimales, 0.00 si aucun lot),            *
001500*     - les 5 lots au score le plus eleve,                       *
001600*     - les lots dont le score est au plus egal au seuil         *
001700*       d'alerte (parametre CKSUM-SEUIL-ALERTE), 10 au maximum.  *
001800*-----------------------------------------------------------------
001900*  HISTORIQUE DES MODIFICATIONS
002000*  03/09/1990  JCV CH0061  ecriture initiale du programme.
002100*  22/01/1991  JCV CH0066  ajout de la section ALERTES (demande
002200*                          service qualite, cf CH0065 CKSRCH01).
002300*  09/06/1993  MPL CH0080  calcul du score moyen : protection
002400*                          contre la division par zero quand le
002500*                          registre est vide.
002600*  30/01/1998  SDN CH0103  passage de l'horodatage d'edition sur
002700*                          4 positions d'annee (voir CH0102 dans
002800*                          CKPIPE1 - correction an 2000).
002900*  11/04/2006  PDC CH0139  tri des 5 meilleurs scores par
003000*                          balayage repete au lieu du tri partiel
003100*                          d'origine, jugee peu lisible en
003200*                          maintenance.
003210*  02/10/2006  PDC CH0141  WS-LIMITE-LOTS ramene a 50 (lot
003220*                          principal) -- la valeur de 500 laissee
003230*                          en test faussait l'etat sur un
003240*                          historique trop large.
003250*  09/10/2006  PDC CH0142  ajout du compte total des lots en
003260*                          alerte dans l'entete de la section
003270*                          (WS-NB-ALERTES), distinct du plafond
003280*                          de 10 lignes imprimees.
003300*****************************************************************
003400
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SOURCE-COMPUTER.  IBM-370.
003800 OBJECT-COMPUTER.  IBM-370.
003900 SPECIAL-NAMES.
004000     C01 IS TOP-OF-FORM
004100     UPSI-0 ON STATUS IS WS-TRACE-ACTIF
004200            OFF STATUS IS WS-TRACE-INACTIF.
004300
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600     SELECT F-SUMMARY ASSIGN TO 'CKSUMMRY'
004700         ORGANIZATION IS LINE SEQUENTIAL
004800         FILE STATUS IS WS-STAT-SUMMARY.
004900
005000 DATA DIVISION.
005100 FILE SECTION.
005200 FD  F-SUMMARY
005300     RECORD CONTAINS 132 CHARACTERS.
005400 01  LIG-SUMMARY                PIC X(132).
005500
005600 WORKING-STORAGE SECTION.
005700 COPY 'CONTROLE-CTLSTAT.cpy' REPLACING ==:FIC:== BY
005800      ==WS-STAT-SUMMARY==.
005900 COPY 'CONTROLE-CTLREGP.cpy'.
006000
006100 01  WS-LIMITE-LOTS             PIC 9(04) COMP   VALUE 50.
006200 01  WS-SEUIL-ALERTE            PIC S9(5)V9(3)   VALUE -5.000.
006300
006400*-----------------------------------------------------------------
006500*  ACCUMULATEURS DU CALCUL DE MOYENNE
006600*-----------------------------------------------------------------
006700 77  WS-NB-LOTS                 PIC 9(05) COMP   VALUE 0.
006800 01  WS-TOTAL-SCORE             PIC S9(9)V9(3)   VALUE 0.
006900 01  WS-TOTAL-SCORE-R REDEFINES WS-TOTAL-SCORE.
007000     05  WS-TOTAL-SCORE-ENTIER  PIC S9(9).
007100     05  WS-TOTAL-SCORE-DEC     PIC 9(3).
007200 01  WS-MOYENNE                 PIC S9(5)V9(3)   VALUE 0.
007300
007400*-----------------------------------------------------------------
007500*  TABLE DE TRAVAIL POUR LE BALAYAGE REPETE (TOP 5)
007600*  REDEFINIT LA TABLE RESULTAT DU REGISTRE POUR MARQUER LES
007700*  ENTREES DEJA RETENUES SANS PERTURBER CTLREG-RESULT-TAB.
007800*-----------------------------------------------------------------
007900 01  WS-MARQUE-TAB.
008000     05  WS-MARQUE-ENT OCCURS 999 TIMES
008100                       INDEXED BY IDX-MARQUE.
008200         10  WS-MARQUE-RETENU   PIC X(01)      VALUE 'N'.
008300             88  DEJA-RETENU                   VALUE 'O'.
008400         10  FILLER             PIC X(01)      VALUE SPACES.
008500
008600 01  WS-RANG                    PIC 9(02) COMP   VALUE 0.
008700 01  WS-IDX-MAX                 PIC 9(04) COMP   VALUE 0.
008800 01  WS-MAX-SCORE-COURANT       PIC S9(5)V9(3)   VALUE 0.
008900 01  WS-PREMIER-TOUR            PIC X(01)        VALUE 'O'.
009000     88  PREMIER-TOUR-DU-BALAYAGE               VALUE 'O'.
009100
009200 01  WS-NB-ALERTES              PIC 9(04) COMP   VALUE 0.
009300 77  WS-NB-ALERTES-ECRITES      PIC 9(04) COMP   VALUE 0.
009400
009500*-----------------------------------------------------------------
009600*  DATE/HEURE D'EDITION DE L'ETAT
009700*-----------------------------------------------------------------
009800 01  WS-DATE-ACCEPT             PIC 9(06)        VALUE 0.
009900 01  WS-DATE-ACCEPT-R REDEFINES WS-DATE-ACCEPT.
010000     05  WS-DATE-AA             PIC 9(02).
010100     05  WS-DATE-MM             PIC 9(02).
010200     05  WS-DATE-JJ             PIC 9(02).
010300 01  WS-DATE-SIECLE             PIC 9(02)        VALUE 0.
010400 01  WS-DATE-EDITION            PIC 9(08)        VALUE 0.
010500 01  WS-DATE-EDITION-R REDEFINES WS-DATE-EDITION.
010600     05  WS-DTED-CCAA           PIC 9(04).
010700     05  WS-DTED-MM             PIC 9(02).
010800     05  WS-DTED-JJ             PIC 9(02).
010900
011000*-----------------------------------------------------------------
011100*  ZONES D'EDITION DES LIGNES DE L'ETAT
011200*-----------------------------------------------------------------
011300 01  WS-LIG-ENTETE.
011400     05  FILLER                 PIC X(20) VALUE
011500         'ETAT CKSUMMRY DU '.
011600     05  WS-ENT-DATE            PIC 9(08).
011700     05  FILLER                 PIC X(104) VALUE SPACES.
011800
011900 01  WS-LIG-COMPTE.
012000     05  FILLER                 PIC X(28) VALUE
012100         'NOMBRE DE LOTS EXAMINES : '.
012200     05  WS-CPT-ED              PIC ZZZZ9.
012300     05  FILLER                 PIC X(99) VALUE SPACES.
012400
012500 01  WS-LIG-MOYENNE.
012600     05  FILLER                 PIC X(28) VALUE
012700         'SCORE MOYEN              : '.
012800     05  WS-MOY-ED              PIC -(5)9.99.
012900     05  FILLER                 PIC X(96) VALUE SPACES.
013000
013100 01  WS-LIG-TITRE-TOP5.
013200     05  FILLER                 PIC X(30) VALUE
013300         'TOP 5 DES SCORES LES PLUS ELEVES'.
013400     05  FILLER                 PIC X(102) VALUE SPACES.
013500
013600 01  WS-LIG-TOP5.
013700     05  FILLER                 PIC X(03) VALUE '  '.
013800     05  WS-T5-RANG             PIC 9.
013900     05  FILLER                 PIC X(02) VALUE '. '.
014000     05  WS-T5-ID               PIC Z(6)9.
014100     05  FILLER                 PIC X(02) VALUE '  '.
014200     05  WS-T5-UID              PIC X(20).
014300     05  FILLER                 PIC X(02) VALUE '  '.
014400     05  WS-T5-SCORE            PIC -(5)9.999.
014500     05  FILLER                 PIC X(88) VALUE SPACES.
014600
014700 01  WS-LIG-TITRE-ALERTE.
014720     05  FILLER                 PIC X(28) VALUE
014740         'NOMBRE DE LOTS EN ALERTE : '.
014760     05  WS-AL-NB-ED            PIC ZZZZ9.
014780     05  FILLER                 PIC X(12) VALUE
014800         '  SEUIL <= '.
014820     05  WS-AL-SEUIL-ED         PIC -(5)9.999.
015000     05  FILLER                 PIC X(77) VALUE SPACES.
015100
015200 01  WS-LIG-ALERTE.
015300     05  FILLER                 PIC X(03) VALUE '  '.
015400     05  WS-AL-ID               PIC Z(6)9.
015500     05  FILLER                 PIC X(02) VALUE '  '.
015600     05  WS-AL-UID              PIC X(20).
015700     05  FILLER                 PIC X(02) VALUE '  '.
015800     05  WS-AL-SCORE            PIC -(5)9.999.
015900     05  FILLER                 PIC X(02) VALUE '  '.
016000     05  WS-AL-DETAILS          PIC X(70).
016100     05  FILLER                 PIC X(15) VALUE SPACES.
016200
016300 01  WS-LIG-AUCUNE-ALERTE.
016400     05  FILLER                 PIC X(30) VALUE
016500         'AUCUN LOT EN ALERTE.'.
016600     05  FILLER                 PIC X(102) VALUE SPACES.
016700
016800 PROCEDURE DIVISION.
016900
017000 0000-DEBUT-CKSUM01.
017100     MOVE SPACE TO CTLREG-FUNCTION.
017200     SET CTLREG-FN-QUERY TO TRUE.
017300     MOVE 'N' TO CTLREG-USE-MIN.
017400     MOVE 'N' TO CTLREG-USE-MAX.
017500     MOVE WS-LIMITE-LOTS TO CTLREG-LIMITE.
017600     CALL 'CKREG01' USING CTLREG-PARM CTLREG-RESULT-TAB.
017700     MOVE CTLREG-NB-RESULT TO WS-NB-LOTS.
017800
017900     OPEN OUTPUT F-SUMMARY.
018000     PERFORM 1000-EDITE-ENTETE-START THRU 1000-EDITE-ENTETE-END.
018100
018200     IF WS-NB-LOTS > 0
018300        PERFORM 2000-CUMULE-SCORE-START
018400           THRU 2000-CUMULE-SCORE-END
018500           VARYING IDX-CTLREG-RES FROM 1 BY 1
018600           UNTIL IDX-CTLREG-RES > CTLREG-NB-RESULT
018700        COMPUTE WS-MOYENNE ROUNDED =
018800           WS-TOTAL-SCORE / WS-NB-LOTS
018900        IF WS-TRACE-ACTIF
019000           DISPLAY 'CKSUM01 TRACE CUMUL=' WS-TOTAL-SCORE-ENTIER
019100              '.' WS-TOTAL-SCORE-DEC ' LOTS=' WS-NB-LOTS
019200        END-IF
019300     ELSE
019400        MOVE 0 TO WS-MOYENNE
019500     END-IF.
019600     PERFORM 3000-EDITE-COMPTE-MOYENNE-START
019700        THRU 3000-EDITE-COMPTE-MOYENNE-END.
019800
019900     PERFORM 4000-EDITE-TOP5-START THRU 4000-EDITE-TOP5-END.
020000     PERFORM 5000-EDITE-ALERTES-START
020100        THRU 5000-EDITE-ALERTES-END.
020200
020300     CLOSE F-SUMMARY.
020400     GOBACK.
020500
020600*-----------------------------------------------------------------
020700*  1000  ENTETE DE L'ETAT (DATE D'EDITION SUR 4 POSITIONS
020800*        D'ANNEE -- REPRISE DU FENETRAGE DE SIECLE DE CKREG01)
020900*-----------------------------------------------------------------
021000 1000-EDITE-ENTETE-START.
021100     ACCEPT WS-DATE-ACCEPT FROM DATE.
021200     IF WS-DATE-AA < 50
021300        MOVE 20 TO WS-DATE-SIECLE
021400     ELSE
021500        MOVE 19 TO WS-DATE-SIECLE
021600     END-IF.
021700     MOVE WS-DATE-SIECLE TO WS-DTED-CCAA(1:2).
021800     MOVE WS-DATE-AA     TO WS-DTED-CCAA(3:2).
021900     MOVE WS-DATE-MM     TO WS-DTED-MM.
022000     MOVE WS-DATE-JJ     TO WS-DTED-JJ.
022100     MOVE WS-DATE-EDITION TO WS-ENT-DATE.
022200     MOVE WS-LIG-ENTETE TO LIG-SUMMARY.
022300     WRITE LIG-SUMMARY.
022400 1000-EDITE-ENTETE-END.
022500     EXIT.
022600
022700*-----------------------------------------------------------------
022800*  2000  CUMUL DU SCORE POUR LE CALCUL DE LA MOYENNE
022900*-----------------------------------------------------------------
023000 2000-CUMULE-SCORE-START.
023100     ADD CTLREG-RES-SCORE(IDX-CTLREG-RES) TO WS-TOTAL-SCORE.
023200 2000-CUMULE-SCORE-END.
023300     EXIT.
023400
023500*-----------------------------------------------------------------
023600*  3000  LIGNES NOMBRE DE LOTS / SCORE MOYEN
023700*-----------------------------------------------------------------
023800 3000-EDITE-COMPTE-MOYENNE-START.
023900     MOVE WS-NB-LOTS TO WS-CPT-ED.
024000     MOVE WS-LIG-COMPTE TO LIG-SUMMARY.
024100     WRITE LIG-SUMMARY.
024200     MOVE WS-MOYENNE TO WS-MOY-ED.
024300     MOVE WS-LIG-MOYENNE TO LIG-SUMMARY.
024400     WRITE LIG-SUMMARY.
024500 3000-EDITE-COMPTE-MOYENNE-END.
024600     EXIT.
024700
024800*-----------------------------------------------------------------
024900*  4000  TOP 5 DES SCORES -- BALAYAGE REPETE (CF CH0139)
025000*-----------------------------------------------------------------
025100 4000-EDITE-TOP5-START.
025200     MOVE WS-LIG-TITRE-TOP5 TO LIG-SUMMARY.
025300     WRITE LIG-SUMMARY.
025400     PERFORM 4050-INIT-MARQUE-START THRU 4050-INIT-MARQUE-END
025500        VARYING IDX-MARQUE FROM 1 BY 1
025600        UNTIL IDX-MARQUE > WS-NB-LOTS.
025700     IF WS-NB-LOTS > 5
025800        MOVE 5 TO WS-RANG
025900     ELSE
026000        MOVE WS-NB-LOTS TO WS-RANG
026100     END-IF.
026200     PERFORM 4100-CHERCHE-MAX-START THRU 4100-CHERCHE-MAX-END
026300        VARYING IDX-MARQUE FROM 1 BY 1
026400        UNTIL IDX-MARQUE > WS-RANG.
026500 4000-EDITE-TOP5-END.
026600     EXIT.
026700
026800 4050-INIT-MARQUE-START.
026900     MOVE 'N' TO WS-MARQUE-RETENU(IDX-MARQUE).
027000 4050-INIT-MARQUE-END.
027100     EXIT.
027200
027300 4100-CHERCHE-MAX-START.
027400     MOVE 'O' TO WS-PREMIER-TOUR.
027500     MOVE 0 TO WS-IDX-MAX.
027600     PERFORM 4110-TESTE-CANDIDAT-START
027700        THRU 4110-TESTE-CANDIDAT-END
027800        VARYING IDX-CTLREG-RES FROM 1 BY 1
027900        UNTIL IDX-CTLREG-RES > WS-NB-LOTS.
028000     IF WS-IDX-MAX > 0
028100        MOVE 'O' TO WS-MARQUE-RETENU(WS-IDX-MAX)
028200        MOVE IDX-MARQUE           TO WS-T5-RANG
028300        MOVE CTLREG-RES-ID(WS-IDX-MAX)     TO WS-T5-ID
028400        MOVE CTLREG-RES-UID(WS-IDX-MAX)    TO WS-T5-UID
028500        MOVE CTLREG-RES-SCORE(WS-IDX-MAX)  TO WS-T5-SCORE
028600        MOVE WS-LIG-TOP5 TO LIG-SUMMARY
028700        WRITE LIG-SUMMARY
028800     END-IF.
028900 4100-CHERCHE-MAX-END.
029000     EXIT.
029100
029200 4110-TESTE-CANDIDAT-START.
029300     IF NOT DEJA-RETENU(IDX-CTLREG-RES)
029400        IF PREMIER-TOUR-DU-BALAYAGE
029500           MOVE 'N' TO WS-PREMIER-TOUR
029600           MOVE IDX-CTLREG-RES TO WS-IDX-MAX
029700           MOVE CTLREG-RES-SCORE(IDX-CTLREG-RES)
029800                TO WS-MAX-SCORE-COURANT
029900        ELSE
030000           IF CTLREG-RES-SCORE(IDX-CTLREG-RES) >
030100              WS-MAX-SCORE-COURANT
030200              MOVE IDX-CTLREG-RES TO WS-IDX-MAX
030300              MOVE CTLREG-RES-SCORE(IDX-CTLREG-RES)
030400                   TO WS-MAX-SCORE-COURANT
030500           END-IF
030600        END-IF
030700     END-IF.
030800 4110-TESTE-CANDIDAT-END.
030900     EXIT.
031000
031100*-----------------------------------------------------------------
031200*  5000  LOTS EN ALERTE (SCORE <= SEUIL), 10 AU MAXIMUM
031300*-----------------------------------------------------------------
031400 5000-EDITE-ALERTES-START.
031420     MOVE 0 TO WS-NB-ALERTES.
031440     MOVE 0 TO WS-NB-ALERTES-ECRITES.
031460     IF WS-NB-LOTS > 0
031480        PERFORM 5050-COMPTE-ALERTE-START
031500           THRU 5050-COMPTE-ALERTE-END
031520           VARYING IDX-CTLREG-RES FROM 1 BY 1
031540           UNTIL IDX-CTLREG-RES > WS-NB-LOTS
031560     END-IF.
031580     MOVE WS-NB-ALERTES     TO WS-AL-NB-ED.
031590     MOVE WS-SEUIL-ALERTE   TO WS-AL-SEUIL-ED.
031600     MOVE WS-LIG-TITRE-ALERTE TO LIG-SUMMARY.
031650     WRITE LIG-SUMMARY.
031700     IF WS-NB-LOTS > 0
031900        PERFORM 5100-TESTE-ALERTE-START
032000           THRU 5100-TESTE-ALERTE-END
032100           VARYING IDX-CTLREG-RES FROM 1 BY 1
032200           UNTIL (IDX-CTLREG-RES > WS-NB-LOTS)
032300              OR (WS-NB-ALERTES-ECRITES >= 10)
032400     END-IF.
032500     IF WS-NB-ALERTES-ECRITES = 0
032600        MOVE WS-LIG-AUCUNE-ALERTE TO LIG-SUMMARY
032700        WRITE LIG-SUMMARY
032800     END-IF.
032900 5000-EDITE-ALERTES-END.
033000     EXIT.
033050
033060*-----------------------------------------------------------------
033070*  5050  COMPTE TOTAL DES LOTS EN ALERTE (CH0142 -- DISTINCT DE LA
033080*        LISTE IMPRIMEE PAR 5100, PLAFONNEE A 10 LIGNES)
033090*-----------------------------------------------------------------
033100 5050-COMPTE-ALERTE-START.
033110     IF CTLREG-RES-SCORE(IDX-CTLREG-RES) <= WS-SEUIL-ALERTE
033120        ADD 1 TO WS-NB-ALERTES
033130     END-IF.
033140 5050-COMPTE-ALERTE-END.
033150     EXIT.
033160
033200 5100-TESTE-ALERTE-START.
033300     IF CTLREG-RES-SCORE(IDX-CTLREG-RES) <= WS-SEUIL-ALERTE
033400        MOVE CTLREG-RES-ID(IDX-CTLREG-RES)      TO WS-AL-ID
033500        MOVE CTLREG-RES-UID(IDX-CTLREG-RES)     TO WS-AL-UID
033600        MOVE CTLREG-RES-SCORE(IDX-CTLREG-RES)   TO WS-AL-SCORE
033700        MOVE CTLREG-RES-DETAILS(IDX-CTLREG-RES)(1:70)
033800             TO WS-AL-DETAILS
033900        MOVE WS-LIG-ALERTE TO LIG-SUMMARY
034000        WRITE LIG-SUMMARY
034100        ADD 1 TO WS-NB-ALERTES-ECRITES
034200     END-IF.
034300 5100-TESTE-ALERTE-END.
034400     EXIT.
