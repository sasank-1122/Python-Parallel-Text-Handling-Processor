000100*****************************************************************
000200*  CTLCHK  --  ENREGISTREMENT DU REGISTRE DE CONTROLE           *
000300*  Un enregistrement par lot de mots (chunk) note.              *
000400*  Support d'enregistrement du fichier CHECKS ET zone de        *
000500*  communication utilisee par CKREG01 vers ses appelants.       *
000600*-----------------------------------------------------------------
000700*  10/06/1992  RF  CH0071  creation initiale (registre CHECKS)  *
000800*****************************************************************
000900 01  CTL-CHECK-REC.
001000     05  CTL-CHECK-ID           PIC 9(7).
001100     05  CTL-CHECK-UID          PIC X(20).
001200     05  CTL-CHECK-TEXT         PIC X(2000).
001300     05  CTL-CHECK-SCORE        PIC S9(5)V9(3).
001400     05  CTL-CHECK-DETAILS      PIC X(200).
001500     05  CTL-CHECK-HASH         PIC X(16).
001600     05  CTL-CHECK-TS           PIC 9(14).
001700     05  FILLER                 PIC X(10).
