000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    CKMASTR.
000300 AUTHOR.        R. FABRE.
000400 INSTALLATION.  DIRECTION INFORMATIQUE - SERVICE ETUDES.
000500 DATE-WRITTEN.  06/07/1987.
000600 DATE-COMPILED.
000700 SECURITY.      USAGE INTERNE - DIFFUSION RESTREINTE AU SERVICE.
000800*****************************************************************
000900*  CKMASTR  --  ENCHAINEUR DU LOT DE CONTROLE DE TEXTE          *
001000*                                                                *
001100*  Programme principal du lot nocturne.  Enchaine, dans l'ordre :*
001200*     1. CKPIPE1  - decoupage du texte et application des       *
001300*                    regles, alimentation du registre CHECKS ;  *
001400*     2. CKIMPRV1 - analyse du registre et suggestions de        *
001500*                    nouvelles regles (etat IMPROVER) ;          *
001600*     3. CKSRCH01 - recherche/export d'un lot d'exploitation     *
001700*                    (fichier EXPORT) ;                          *
001800*     4. CKSUM01  - etat recapitulatif et alertes (CKSUMMRY).    *
001900*  Chaque etape est un sous-programme CALLe ; CKMASTR est seul   *
002000*  a executer un STOP RUN.                                       *
002100*-----------------------------------------------------------------
002200*  HISTORIQUE DES MODIFICATIONS
002300*  06/07/1987  RF  CH0001  ecriture initiale (a l'origine :       *
002400*                          enchainement CKPIPE1 seul).
002500*  12/09/1987  RF  CH0004  ajout du controle de la sequence par
002600*                          WS-COD-RETOUR (arret si CKPIPE1 en
002700*                          erreur, cf CTLSTAT en anomalie).
002800*  02/05/1988  RF  CH0009  parametrage du seuil d'alerte transmis
002900*                          par carte de commande (WS-CARTE-CDE).
003000*  30/11/1988  MPL CH0034  insertion de l'appel a CKIMPRV1 dans
003100*                          la chaine (nouvel etat IMPROVER).
003200*  05/12/1988  MPL CH0035  CKIMPRV1 devient facultatif (indicateur
003300*                          WS-CARTE-IMPROVER a blanc = etape
003400*                          sautee) pour les traitements de reprise.
003500*  19/08/1990  JCV CH0062  insertion de l'appel a CKSRCH01 (chaine
003600*                          de recherche transmise par carte de
003700*                          commande, defaut = chaine vide).
003800*  05/09/1990  JCV CH0063  insertion de l'appel a CKSUM01 en fin
003900*                          de chaine (etat CKSUMMRY quotidien).
004000*  22/01/1991  JCV CH0067  le seuil d'alerte de la carte de
004100*                          commande est desormais documente dans
004200*                          le message de fin de lot.
004300*  30/01/1998  SDN CH0102  passage a l'an 2000 : voir le detail
004400*                          dans CKPIPE1 et CKREG01 ; CKMASTR
004500*                          n'est pas directement concerne mais le
004600*                          present enchainement sert de jeu de
004700*                          non-regression (cf CH0104).
004800*  11/04/2006  PDC CH0140  message de fin de lot complete avec le
004900*                          nombre de lots retenus par CKSRCH01.
004950*  16/10/2006  PDC CH0144  CKIMPRV1 redevient une etape
004960*                          obligatoire du lot (suppression du
004970*                          commutateur de saut introduit en
004980*                          CH0035/CH0062) ; plus aucun
004990*                          traitement de reprise ne l'utilisait.
004995*  30/10/2006  PDC CH0146  ajout de SPECIAL-NAMES (C01 IS
004996*                          TOP-OF-FORM) par alignement avec les
004997*                          autres programmes de la chaine.
005000*****************************************************************
005100
005200 ENVIRONMENT DIVISION.
005300 CONFIGURATION SECTION.
005400 SOURCE-COMPUTER.  IBM-370.
005500 OBJECT-COMPUTER.  IBM-370.
005600 SPECIAL-NAMES.
005700     C01 IS TOP-OF-FORM.
005900
006000 DATA DIVISION.
006100 WORKING-STORAGE SECTION.
006200
006300*-----------------------------------------------------------------
006400*  CARTE DE COMMANDE DU LOT (VALEURS PAR DEFAUT CODEES EN DUR ;
006500*  REPRISE PREVUE PAR MODIFICATION DE CETTE ZONE AVANT COMPILE,
006600*  CONFORMEMENT A L'USAGE DU SERVICE POUR CE LOT).
006700*-----------------------------------------------------------------
006800 01  WS-CARTE-CDE.
006900     05  WS-CARTE-CHAINE-RECH   PIC X(60)  VALUE SPACES.
007000     05  WS-CARTE-SEUIL-ALERTE  PIC S9(5)V9(3) VALUE -5.000.
007100     05  FILLER                 PIC X(30)  VALUE SPACES.
007200
007300 77  WS-COD-RETOUR              PIC 9(02) COMP  VALUE 0.
007400     88  ETAPE-OK                              VALUE 0.
007500 77  WS-NB-ETAPES-EXEC          PIC 9(02) COMP  VALUE 0.
007600
007700*-----------------------------------------------------------------
007800*  ZONE DE LIAISON VERS CKSRCH01
007900*-----------------------------------------------------------------
008000 01  WS-CKSRCH-PARM.
008100     05  WS-CKSRCH-TEXTE-RECH   PIC X(60).
008200     05  WS-CKSRCH-USE-MIN      PIC X       VALUE 'N'.
008300     05  WS-CKSRCH-MIN-SCORE    PIC S9(5)V9(3) VALUE 0.
008400     05  WS-CKSRCH-USE-MAX      PIC X       VALUE 'N'.
008500     05  WS-CKSRCH-MAX-SCORE    PIC S9(5)V9(3) VALUE 0.
008600     05  WS-CKSRCH-NB-TROUVES   PIC 9(04).
008650     05  FILLER                 PIC X(10).
008700
008800*-----------------------------------------------------------------
008900*  HORODATAGE DU MESSAGE DE FIN DE LOT (REDEFINITION A DES FINS
009000*  DE TRACE, VOIR MEME TECHNIQUE DANS CKREG01/CKSUM01)
009100*-----------------------------------------------------------------
009200 01  WS-DATE-ACCEPT             PIC 9(06)   VALUE 0.
009300 01  WS-DATE-ACCEPT-R REDEFINES WS-DATE-ACCEPT.
009400     05  WS-DATE-AA             PIC 9(02).
009500     05  WS-DATE-MM             PIC 9(02).
009600     05  WS-DATE-JJ             PIC 9(02).
009700 01  WS-TIME-ACCEPT             PIC 9(08)   VALUE 0.
009800 01  WS-TIME-ACCEPT-R REDEFINES WS-TIME-ACCEPT.
009900     05  WS-TIME-HH             PIC 9(02).
010000     05  WS-TIME-MN             PIC 9(02).
010100     05  WS-TIME-SS             PIC 9(02).
010200     05  WS-TIME-CC             PIC 9(02).
010300 01  WS-MSG-FIN-LOT             PIC X(80)   VALUE SPACES.
010400 01  WS-MSG-FIN-LOT-R REDEFINES WS-MSG-FIN-LOT.
010500     05  WS-MSG-LIBELLE         PIC X(40).
010600     05  WS-MSG-VALEUR          PIC X(40).
010700
010800 PROCEDURE DIVISION.
010900
011000 0000-DEBUT-CKMASTR.
011100     DISPLAY 'CKMASTR - DEBUT DU LOT DE CONTROLE DE TEXTE'.
011200     PERFORM 1000-APPEL-CKPIPE1-START
011300        THRU 1000-APPEL-CKPIPE1-END.
011400
011500     PERFORM 2000-APPEL-CKIMPRV1-START
011600        THRU 2000-APPEL-CKIMPRV1-END.
012100
012200     PERFORM 3000-APPEL-CKSRCH01-START
012300        THRU 3000-APPEL-CKSRCH01-END.
012400
012500     PERFORM 4000-APPEL-CKSUM01-START
012600        THRU 4000-APPEL-CKSUM01-END.
012700
012800     PERFORM 9000-MESSAGE-FIN-LOT-START
012900        THRU 9000-MESSAGE-FIN-LOT-END.
013000     STOP RUN.
013100
013200*-----------------------------------------------------------------
013300*  1000  DECOUPAGE ET COTATION DU TEXTE (CKPIPE1)
013400*-----------------------------------------------------------------
013500 1000-APPEL-CKPIPE1-START.
013600     ADD 1 TO WS-NB-ETAPES-EXEC.
013700     DISPLAY 'CKMASTR - APPEL DE CKPIPE1'.
013800     CALL 'CKPIPE1'.
013900 1000-APPEL-CKPIPE1-END.
014000     EXIT.
014100
014200*-----------------------------------------------------------------
014300*  2000  SUGGESTIONS DE REGLES (CKIMPRV1)
014400*-----------------------------------------------------------------
014500 2000-APPEL-CKIMPRV1-START.
014600     ADD 1 TO WS-NB-ETAPES-EXEC.
014700     DISPLAY 'CKMASTR - APPEL DE CKIMPRV1'.
014800     CALL 'CKIMPRV1'.
014900 2000-APPEL-CKIMPRV1-END.
015000     EXIT.
015100
015200*-----------------------------------------------------------------
015300*  3000  RECHERCHE ET EXPORT (CKSRCH01)
015400*-----------------------------------------------------------------
015500 3000-APPEL-CKSRCH01-START.
015600     ADD 1 TO WS-NB-ETAPES-EXEC.
015700     MOVE WS-CARTE-CHAINE-RECH TO WS-CKSRCH-TEXTE-RECH.
015800     DISPLAY 'CKMASTR - APPEL DE CKSRCH01'.
015900     CALL 'CKSRCH01' USING WS-CKSRCH-PARM.
016000 3000-APPEL-CKSRCH01-END.
016100     EXIT.
016200
016300*-----------------------------------------------------------------
016400*  4000  ETAT RECAPITULATIF ET ALERTES (CKSUM01)
016500*-----------------------------------------------------------------
016600 4000-APPEL-CKSUM01-START.
016700     ADD 1 TO WS-NB-ETAPES-EXEC.
016800     DISPLAY 'CKMASTR - APPEL DE CKSUM01'.
016900     CALL 'CKSUM01'.
017000 4000-APPEL-CKSUM01-END.
017100     EXIT.
017200
017300*-----------------------------------------------------------------
017400*  9000  MESSAGE DE FIN DE LOT (CH0140 : LOTS RETENUS PAR
017500*        CKSRCH01 REPRIS DANS LE MESSAGE)
017600*-----------------------------------------------------------------
017700 9000-MESSAGE-FIN-LOT-START.
017800     ACCEPT WS-DATE-ACCEPT FROM DATE.
017900     ACCEPT WS-TIME-ACCEPT FROM TIME.
018000     MOVE 'ETAPES EXECUTEES' TO WS-MSG-LIBELLE.
018100     MOVE WS-NB-ETAPES-EXEC TO WS-MSG-VALEUR.
018200     DISPLAY 'CKMASTR - FIN DE LOT - ' WS-MSG-FIN-LOT.
018300     DISPLAY 'CKMASTR - LOTS RETENUS PAR CKSRCH01 : '
018400             WS-CKSRCH-NB-TROUVES.
018500     DISPLAY 'CKMASTR - HEURE DE FIN : '
018600             WS-TIME-HH ':' WS-TIME-MN ':' WS-TIME-SS.
018700 9000-MESSAGE-FIN-LOT-END.
018800     EXIT.
