000100*****************************************************************
000200*  CTLDET  --  DETAIL D'UN DECLENCHEMENT DE REGLE               *
000300*  Une entree par regle ayant contribue un score non nul a un   *
000400*  CTL-CHECK-REC.  Concatenee dans CTL-CHECK-DETAILS sous la    *
000500*  forme "idregle:score:motif;idregle:score:motif;..."          *
000600*-----------------------------------------------------------------
000700*  06/07/1987  RF  CH0003  creation initiale (detail regles)    *
000800*****************************************************************
000900 01  CTL-DET-ENTRY.
001000     05  CTL-DET-RULE-ID        PIC X(12).
001100     05  CTL-DET-SCORE          PIC S9(3)V9(2).
001200     05  CTL-DET-REASON         PIC X(40).
001300     05  FILLER                 PIC X(05).
