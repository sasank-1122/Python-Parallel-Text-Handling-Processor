000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    CKREG01.
000300 AUTHOR.        R. FABRE.
000400 INSTALLATION.  DIRECTION INFORMATIQUE - SERVICE ETUDES.
000500 DATE-WRITTEN.  10/06/1992.
000600 DATE-COMPILED.
000700 SECURITY.      USAGE INTERNE - DIFFUSION RESTREINTE AU SERVICE.
000800*****************************************************************
000900*  CKREG01  --  SOUS-PROGRAMME D'ACCES AU REGISTRE CHECKS       *
001000*                                                                *
001100*  Point d'entree unique de tous les acces au fichier CHECKS.   *
001200*  Le fichier n'ayant pas d'organisation indexee, chaque appel  *
001300*  recharge integralement le fichier en table (cf. principe     *
001400*  deja retenu pour le fichier releves dans FILELECT), applique *
001500*  la fonction demandee (CTLREG-FUNCTION, zone CTLREGP), puis   *
001600*  reecrit le fichier en totalite si la fonction est de type    *
001700*  mise a jour (INSERT, DELETE, CLEAR).                         *
001800*-----------------------------------------------------------------
001900*  HISTORIQUE DES MODIFICATIONS
002000*  10/06/1992  JCV CH0071  ecriture initiale (extraction de la
002100*                          logique d'ecriture directe de
002200*                          CKPIPE1).
002300*  02/07/1992  JCV CH0072  ajout des fonctions QUERY et FETCH
002400*                          pour le compte de CKSRCH01.
002500*  19/07/1992  JCV CH0073  ajout des fonctions DELETE et CLEAR.
002600*  05/11/1993  SDN CH0081  correction : la fonction QUERY ne
002700*                          respectait pas la limite CTLREG-LIMITE
002800*                          quand les bornes de score etaient
002900*                          absentes.
003000*  30/01/1998  SDN CH0102  MODIF AN 2000 - horodatage recompose
003100*                          sur 4 positions d'annee (fenetre de
003200*                          siecle : AA < 50 => 20XX, sinon 19XX)
003300*                          au lieu du report brut d'ACCEPT DATE.
003400*  09/03/1999  SDN CH0104  jeu d'essai MILLENIUM : verification
003500*                          que l'ordre chronologique du registre
003600*                          reste correct autour du changement de
003700*                          siecle.
003800*  21/09/2001  PDC CH0119  tableau CHECKS porte a 5000 lignes
003900*                          (OCCURS DEPENDING ON) - la limite a
004000*                          1000 devenait trop juste en fin de
004100*                          campagne.
004200*****************************************************************
004300
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SOURCE-COMPUTER.  IBM-370.
004700 OBJECT-COMPUTER.  IBM-370.
004800 SPECIAL-NAMES.
004900     UPSI-0 ON STATUS  IS WS-DEBUG-ACTIF
005000             OFF STATUS IS WS-DEBUG-INACTIF.
005100
005200 INPUT-OUTPUT SECTION.
005300 FILE-CONTROL.
005400     SELECT F-CHECKS ASSIGN TO 'CHECKS'
005500         ORGANIZATION IS LINE SEQUENTIAL
005600         FILE STATUS IS WS-STAT-CHECKS.
005700
005800 DATA DIVISION.
005900 FILE SECTION.
006000 FD  F-CHECKS
006100     RECORD CONTAINS 2275 CHARACTERS
006200     RECORDING MODE IS F.
006300 COPY 'CONTROLE-CTLCHK.cpy'.
006400
006500 WORKING-STORAGE SECTION.
006600 COPY 'CONTROLE-CTLSTAT.cpy' REPLACING ==:FIC:== BY
006700      ==WS-STAT-CHECKS==.
006800
006900 01  WS-DEBUG-ACTIF             PIC X(01)      VALUE 'N'.
007000 01  WS-DEBUG-INACTIF           PIC X(01)      VALUE 'O'.
007100
007200 77  WS-NB-CHK                  PIC 9(05) COMP VALUE 0.
007300 01  WS-CHK-TAB.
007400     05  WS-CHK-ENT     OCCURS 1 TO 5000 TIMES
007500                         DEPENDING ON WS-NB-CHK
007600                         INDEXED BY IDX-CHK.
007700         10  WS-CHK-ID          PIC 9(7).
007800         10  WS-CHK-UID         PIC X(20).
007900         10  WS-CHK-TEXT        PIC X(2000).
008000         10  WS-CHK-SCORE       PIC S9(5)V9(3).
008100         10  WS-CHK-DETAILS     PIC X(200).
008200         10  WS-CHK-HASH        PIC X(16).
008300         10  WS-CHK-TS          PIC 9(14).
008350         10  FILLER             PIC X(10).
008400
008500 01  WS-MAX-ID                  PIC 9(07) COMP VALUE 0.
008600 01  WS-NB-CONSERVES            PIC 9(05) COMP VALUE 0.
008700 77  WS-COMPTE-RETENU           PIC 9(04) COMP VALUE 0.
008800
008900*-----------------------------------------------------------------
009000*  HORODATAGE (AVEC PASSAGE DE SIECLE - CF. CH0102)
009100*-----------------------------------------------------------------
009200 01  WS-DATE-ACCEPT             PIC 9(6).
009300 01  WS-DATE-ACCEPT-R REDEFINES WS-DATE-ACCEPT.
009400     05  WS-DATE-AA             PIC 9(2).
009500     05  WS-DATE-MM             PIC 9(2).
009600     05  WS-DATE-JJ             PIC 9(2).
009700 01  WS-TIME-ACCEPT             PIC 9(8).
009800 01  WS-TIME-ACCEPT-R REDEFINES WS-TIME-ACCEPT.
009900     05  WS-TIME-HH             PIC 9(2).
010000     05  WS-TIME-MN             PIC 9(2).
010100     05  WS-TIME-SS             PIC 9(2).
010200     05  WS-TIME-CC             PIC 9(2).
010300 01  WS-SIECLE                  PIC 9(02) COMP VALUE 0.
010400 01  WS-TS-COMPOSE               PIC 9(14).
010500 01  WS-TS-COMPOSE-R REDEFINES WS-TS-COMPOSE.
010600     05  WS-TS-YYYY             PIC 9(4).
010700     05  WS-TS-MM               PIC 9(2).
010800     05  WS-TS-DD               PIC 9(2).
010900     05  WS-TS-HH               PIC 9(2).
011000     05  WS-TS-MI               PIC 9(2).
011100     05  WS-TS-SS               PIC 9(2).
011200
011300 LINKAGE SECTION.
011400 COPY 'CONTROLE-CTLREGP.cpy'.
011500
011600 PROCEDURE DIVISION USING CTLREG-PARM CTLREG-RESULT-TAB.
011700
011800 0000-DEBUT-CKREG01.
011900     PERFORM 1000-CHARGE-FICHIER-START
012000        THRU 1000-CHARGE-FICHIER-END.
012100     EVALUATE TRUE
012200        WHEN CTLREG-FN-INSERT
012300           PERFORM 2000-INSERT-START THRU 2000-INSERT-END
012400           PERFORM 8000-REECRIT-FICHIER-START
012500              THRU 8000-REECRIT-FICHIER-END
012600        WHEN CTLREG-FN-HASHTEST
012700           PERFORM 3000-HASHTEST-START THRU 3000-HASHTEST-END
012800        WHEN CTLREG-FN-QUERY
012900           PERFORM 4000-QUERY-START THRU 4000-QUERY-END
013000        WHEN CTLREG-FN-FETCH
013100           PERFORM 5000-FETCH-START THRU 5000-FETCH-END
013200        WHEN CTLREG-FN-DELETE
013300           PERFORM 6000-DELETE-START THRU 6000-DELETE-END
013400           PERFORM 8000-REECRIT-FICHIER-START
013500              THRU 8000-REECRIT-FICHIER-END
013600        WHEN CTLREG-FN-CLEAR
013700           PERFORM 7000-CLEAR-START THRU 7000-CLEAR-END
013800           PERFORM 8000-REECRIT-FICHIER-START
013900              THRU 8000-REECRIT-FICHIER-END
014000        WHEN OTHER
014100           DISPLAY 'CKREG01 - FONCTION INCONNUE : '
014200                   CTLREG-FUNCTION
014300     END-EVALUATE.
014400     GOBACK.
014500
014600*-----------------------------------------------------------------
014700*  1000  CHARGEMENT INTEGRAL DU FICHIER CHECKS EN TABLE
014800*-----------------------------------------------------------------
014900 1000-CHARGE-FICHIER-START.
015000     MOVE 0 TO WS-NB-CHK.
015100     MOVE 0 TO WS-MAX-ID.
015200     OPEN INPUT F-CHECKS.
015300     IF WS-STAT-CHECKS-OK OR WS-STAT-CHECKS-FIN
015400        PERFORM 1010-LIT-CHECK-START THRU 1010-LIT-CHECK-END
015500           UNTIL WS-STAT-CHECKS-FIN
015600     END-IF.
015700     CLOSE F-CHECKS.
015800 1000-CHARGE-FICHIER-END.
015900     EXIT.
016000
016100 1010-LIT-CHECK-START.
016200     READ F-CHECKS
016300         AT END SET WS-STAT-CHECKS-FIN TO TRUE
016400         NOT AT END
016500            ADD 1 TO WS-NB-CHK
016600            SET IDX-CHK TO WS-NB-CHK
016700            MOVE CTL-CHECK-ID      TO WS-CHK-ID(IDX-CHK)
016800            MOVE CTL-CHECK-UID     TO WS-CHK-UID(IDX-CHK)
016900            MOVE CTL-CHECK-TEXT    TO WS-CHK-TEXT(IDX-CHK)
017000            MOVE CTL-CHECK-SCORE   TO WS-CHK-SCORE(IDX-CHK)
017100            MOVE CTL-CHECK-DETAILS TO WS-CHK-DETAILS(IDX-CHK)
017200            MOVE CTL-CHECK-HASH    TO WS-CHK-HASH(IDX-CHK)
017300            MOVE CTL-CHECK-TS      TO WS-CHK-TS(IDX-CHK)
017400            IF CTL-CHECK-ID > WS-MAX-ID
017500               MOVE CTL-CHECK-ID TO WS-MAX-ID
017600            END-IF
017700     END-READ.
017800 1010-LIT-CHECK-END.
017900     EXIT.
018000
018100*-----------------------------------------------------------------
018200*  2000  INSERT -- AJOUT D'UN NOUVEL ENREGISTREMENT
018300*-----------------------------------------------------------------
018400 2000-INSERT-START.
018500     PERFORM 2500-HORODATE-START THRU 2500-HORODATE-END.
018600     ADD 1 TO WS-NB-CHK.
018700     SET IDX-CHK TO WS-NB-CHK.
018800     ADD 1 TO WS-MAX-ID.
018900     MOVE WS-MAX-ID       TO WS-CHK-ID(IDX-CHK).
019000     MOVE CTLREG-IN-UID   TO WS-CHK-UID(IDX-CHK).
019100     MOVE CTLREG-IN-TEXT  TO WS-CHK-TEXT(IDX-CHK).
019200     MOVE CTLREG-IN-SCORE TO WS-CHK-SCORE(IDX-CHK).
019300     MOVE CTLREG-IN-DETAILS TO WS-CHK-DETAILS(IDX-CHK).
019400     MOVE CTLREG-IN-HASH  TO WS-CHK-HASH(IDX-CHK).
019500     MOVE WS-TS-COMPOSE   TO WS-CHK-TS(IDX-CHK).
019600     MOVE WS-MAX-ID       TO CTLREG-OUT-ID.
019700     MOVE WS-TS-COMPOSE   TO CTLREG-OUT-TS.
019800 2000-INSERT-END.
019900     EXIT.
020000
020100 2500-HORODATE-START.
020200     ACCEPT WS-DATE-ACCEPT FROM DATE.
020300     ACCEPT WS-TIME-ACCEPT FROM TIME.
020400     IF WS-DATE-AA < 50
020500        MOVE 20 TO WS-SIECLE
020600     ELSE
020700        MOVE 19 TO WS-SIECLE
020800     END-IF.
020900     COMPUTE WS-TS-YYYY = (WS-SIECLE * 100) + WS-DATE-AA.
021000     MOVE WS-DATE-MM TO WS-TS-MM.
021100     MOVE WS-DATE-JJ TO WS-TS-DD.
021200     MOVE WS-TIME-HH TO WS-TS-HH.
021300     MOVE WS-TIME-MN TO WS-TS-MI.
021400     MOVE WS-TIME-SS TO WS-TS-SS.
021500 2500-HORODATE-END.
021600     EXIT.
021700
021800*-----------------------------------------------------------------
021900*  3000  HASHTEST -- L'EMPREINTE EXISTE-T-ELLE DEJA ?
022000*-----------------------------------------------------------------
022100 3000-HASHTEST-START.
022200     MOVE 'N' TO CTLREG-TROUVE.
022300     IF WS-NB-CHK > 0
022400        PERFORM 3010-COMPARE-HASH-START THRU 3010-COMPARE-HASH-END
022500           VARYING IDX-CHK FROM 1 BY 1
022600           UNTIL (IDX-CHK > WS-NB-CHK) OR (CTLREG-A-TROUVE)
022700     END-IF.
022800 3000-HASHTEST-END.
022900     EXIT.
023000
023100 3010-COMPARE-HASH-START.
023200     IF WS-CHK-HASH(IDX-CHK) = CTLREG-IN-HASH
023300        MOVE 'O' TO CTLREG-TROUVE
023400     END-IF.
023500 3010-COMPARE-HASH-END.
023600     EXIT.
023700
023800*-----------------------------------------------------------------
023900*  4000  QUERY -- LES CTLREG-LIMITE ENREGISTREMENTS LES PLUS
024000*        RECENTS, BORNES DE SCORE FACULTATIVES.  L'ORDRE DE
024100*        LA TABLE ETANT CROISSANT SUR L'IDENTIFIANT, ON PART
024200*        DE LA FIN POUR OBTENIR LE PLUS RECENT EN PREMIER.
024300*-----------------------------------------------------------------
024400 4000-QUERY-START.
024500     MOVE 0 TO CTLREG-NB-RESULT.
024600     MOVE 0 TO WS-COMPTE-RETENU.
024700     IF WS-NB-CHK > 0
024800        PERFORM 4010-BALAYE-DESCENDANT-START
024900           THRU 4010-BALAYE-DESCENDANT-END
025000           VARYING IDX-CHK FROM WS-NB-CHK BY -1
025100           UNTIL (IDX-CHK < 1)
025200              OR ((CTLREG-LIMITE > 0)
025300                  AND (WS-COMPTE-RETENU >= CTLREG-LIMITE))
025400     END-IF.
025500 4000-QUERY-END.
025600     EXIT.
025700
025800 4010-BALAYE-DESCENDANT-START.
025900     IF (NOT CTLREG-HAS-MIN OR WS-CHK-SCORE(IDX-CHK) >=
026000                                CTLREG-MIN-SCORE)
026100           AND (NOT CTLREG-HAS-MAX OR WS-CHK-SCORE(IDX-CHK) <=
026200                                CTLREG-MAX-SCORE)
026300        ADD 1 TO CTLREG-NB-RESULT
026400        SET IDX-CTLREG-RES TO CTLREG-NB-RESULT
026500        MOVE WS-CHK-ID(IDX-CHK)  TO CTLREG-RES-ID(IDX-CTLREG-RES)
026600        MOVE WS-CHK-UID(IDX-CHK) TO CTLREG-RES-UID(IDX-CTLREG-RES)
026700        MOVE WS-CHK-TEXT(IDX-CHK)
026800                              TO CTLREG-RES-TEXT(IDX-CTLREG-RES)
026900        MOVE WS-CHK-SCORE(IDX-CHK)
027000                             TO CTLREG-RES-SCORE(IDX-CTLREG-RES)
027100        MOVE WS-CHK-DETAILS(IDX-CHK)
027200                           TO CTLREG-RES-DETAILS(IDX-CTLREG-RES)
027300        MOVE WS-CHK-HASH(IDX-CHK)
027400                              TO CTLREG-RES-HASH(IDX-CTLREG-RES)
027500        MOVE WS-CHK-TS(IDX-CHK)  TO CTLREG-RES-TS(IDX-CTLREG-RES)
027600        ADD 1 TO WS-COMPTE-RETENU
027700     END-IF.
027800 4010-BALAYE-DESCENDANT-END.
027900     EXIT.
028000
028100*-----------------------------------------------------------------
028200*  5000  FETCH -- DERNIER ENREGISTREMENT D'UN UID DONNE
028300*-----------------------------------------------------------------
028400 5000-FETCH-START.
028500     MOVE 0 TO CTLREG-NB-RESULT.
028600     MOVE 'N' TO CTLREG-TROUVE.
028700     IF WS-NB-CHK > 0
028800        PERFORM 5010-CHERCHE-UID-START THRU 5010-CHERCHE-UID-END
028900           VARYING IDX-CHK FROM WS-NB-CHK BY -1
029000           UNTIL (IDX-CHK < 1) OR (CTLREG-A-TROUVE)
029100     END-IF.
029200 5000-FETCH-END.
029300     EXIT.
029400
029500 5010-CHERCHE-UID-START.
029600     IF WS-CHK-UID(IDX-CHK) = CTLREG-IN-UID
029700        MOVE 'O' TO CTLREG-TROUVE
029800        MOVE 1 TO CTLREG-NB-RESULT
029900        SET IDX-CTLREG-RES TO 1
030000        MOVE WS-CHK-ID(IDX-CHK)  TO CTLREG-RES-ID(IDX-CTLREG-RES)
030100        MOVE WS-CHK-UID(IDX-CHK) TO CTLREG-RES-UID(IDX-CTLREG-RES)
030200        MOVE WS-CHK-TEXT(IDX-CHK)
030300                              TO CTLREG-RES-TEXT(IDX-CTLREG-RES)
030400        MOVE WS-CHK-SCORE(IDX-CHK)
030500                             TO CTLREG-RES-SCORE(IDX-CTLREG-RES)
030600        MOVE WS-CHK-DETAILS(IDX-CHK)
030700                           TO CTLREG-RES-DETAILS(IDX-CTLREG-RES)
030800        MOVE WS-CHK-HASH(IDX-CHK)
030900                              TO CTLREG-RES-HASH(IDX-CTLREG-RES)
031000        MOVE WS-CHK-TS(IDX-CHK)  TO CTLREG-RES-TS(IDX-CTLREG-RES)
031100     END-IF.
031200 5010-CHERCHE-UID-END.
031300     EXIT.
031400
031500*-----------------------------------------------------------------
031600*  6000  DELETE -- SUPPRESSION DE TOUS LES ENREGISTREMENTS D'UN
031700*        UID DONNE (RECONSTRUCTION DE LA TABLE SANS CES LIGNES)
031800*-----------------------------------------------------------------
031900 6000-DELETE-START.
032000     MOVE 0 TO CTLREG-NB-SUPPR.
032100     MOVE 0 TO WS-NB-CONSERVES.
032200     IF WS-NB-CHK > 0
032300        PERFORM 6010-FILTRE-UID-START THRU 6010-FILTRE-UID-END
032400           VARYING IDX-CHK FROM 1 BY 1
032500           UNTIL IDX-CHK > WS-NB-CHK
032600     END-IF.
032700     MOVE WS-NB-CONSERVES TO WS-NB-CHK.
032800 6000-DELETE-END.
032900     EXIT.
033000
033100 6010-FILTRE-UID-START.
033200     IF WS-CHK-UID(IDX-CHK) = CTLREG-IN-UID
033300        ADD 1 TO CTLREG-NB-SUPPR
033400     ELSE
033500        ADD 1 TO WS-NB-CONSERVES
033600        IF WS-NB-CONSERVES NOT = IDX-CHK
033700           MOVE WS-CHK-ID(IDX-CHK)
033800                              TO WS-CHK-ID(WS-NB-CONSERVES)
033900           MOVE WS-CHK-UID(IDX-CHK)
034000                              TO WS-CHK-UID(WS-NB-CONSERVES)
034100           MOVE WS-CHK-TEXT(IDX-CHK)
034200                              TO WS-CHK-TEXT(WS-NB-CONSERVES)
034300           MOVE WS-CHK-SCORE(IDX-CHK)
034400                              TO WS-CHK-SCORE(WS-NB-CONSERVES)
034500           MOVE WS-CHK-DETAILS(IDX-CHK)
034600                              TO WS-CHK-DETAILS(WS-NB-CONSERVES)
034700           MOVE WS-CHK-HASH(IDX-CHK)
034800                              TO WS-CHK-HASH(WS-NB-CONSERVES)
034900           MOVE WS-CHK-TS(IDX-CHK)
035000                              TO WS-CHK-TS(WS-NB-CONSERVES)
035100        END-IF
035200     END-IF.
035300 6010-FILTRE-UID-END.
035400     EXIT.
035500
035600*-----------------------------------------------------------------
035700*  7000  CLEAR -- VIDAGE COMPLET DU REGISTRE
035800*-----------------------------------------------------------------
035900 7000-CLEAR-START.
036000     MOVE 0 TO WS-NB-CHK.
036100 7000-CLEAR-END.
036200     EXIT.
036300
036400*-----------------------------------------------------------------
036500*  8000  REECRITURE INTEGRALE DU FICHIER A PARTIR DE LA TABLE
036600*-----------------------------------------------------------------
036700 8000-REECRIT-FICHIER-START.
036800     OPEN OUTPUT F-CHECKS.
036900     IF WS-NB-CHK > 0
037000        PERFORM 8010-ECRIT-CHECK-START THRU 8010-ECRIT-CHECK-END
037100           VARYING IDX-CHK FROM 1 BY 1
037200           UNTIL IDX-CHK > WS-NB-CHK
037300     END-IF.
037400     CLOSE F-CHECKS.
037500 8000-REECRIT-FICHIER-END.
037600     EXIT.
037700
037800 8010-ECRIT-CHECK-START.
037900     MOVE SPACES TO CTL-CHECK-REC.
038000     MOVE WS-CHK-ID(IDX-CHK)      TO CTL-CHECK-ID.
038100     MOVE WS-CHK-UID(IDX-CHK)     TO CTL-CHECK-UID.
038200     MOVE WS-CHK-TEXT(IDX-CHK)    TO CTL-CHECK-TEXT.
038300     MOVE WS-CHK-SCORE(IDX-CHK)   TO CTL-CHECK-SCORE.
038400     MOVE WS-CHK-DETAILS(IDX-CHK) TO CTL-CHECK-DETAILS.
038500     MOVE WS-CHK-HASH(IDX-CHK)    TO CTL-CHECK-HASH.
038600     MOVE WS-CHK-TS(IDX-CHK)      TO CTL-CHECK-TS.
038700     WRITE CTL-CHECK-REC.
038800 8010-ECRIT-CHECK-END.
038900     EXIT.
