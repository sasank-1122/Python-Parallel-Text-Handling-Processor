000100*****************************************************************
000200*  CTLSTAT  --  PAIRE STATUT/88 GENERIQUE POUR UN FICHIER       *
000300*  A inclure ainsi :                                            *
000400*     COPY 'CONTROLE-CTLSTAT.cpy' REPLACING ==:FIC:== BY         *
000500*          ==WS-STAT-XXXXX==.                                   *
000600*  (le meme copy que celui laisse en suspens dans GENERECPY --  *
000700*   ici il est complet et sert vraiment dans le controle)       *
000800*-----------------------------------------------------------------
000900*  06/07/1987  RF  CH0001  creation initiale (statut generique) *
001000*****************************************************************
001100 01  :FIC:               PIC XX      VALUE SPACE.
001200     88  :FIC:-OK                    VALUE '00'.
001300     88  :FIC:-FIN                   VALUE '10'.
