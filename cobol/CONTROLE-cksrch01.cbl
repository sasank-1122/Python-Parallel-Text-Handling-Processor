000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    CKSRCH01.
000300 AUTHOR.        J.C. VIALA.
000400 INSTALLATION.  DIRECTION INFORMATIQUE - SERVICE ETUDES.
000500 DATE-WRITTEN.  17/08/1990.
000600 DATE-COMPILED.
000700 SECURITY.      USAGE INTERNE - DIFFUSION RESTREINTE AU SERVICE.
000800*****************************************************************
000900*  CKSRCH01  --  RECHERCHE DANS LE REGISTRE ET EXPORT           *
001000*                                                                *
001100*  Relit au plus WS-LIMITE-LOTS lots du registre CHECKS (plus   *
001200*  recent en tete, via CKREG01/QUERY), retient ceux dont le     *
001300*  texte ou l'identifiant contient la chaine demandee (casse    *
001400*  ignoree) et dont le score se situe dans les bornes           *
001500*  eventuellement fournies par l'appelant, puis exporte les     *
001600*  lots retenus au format delimite sur le fichier EXPORT.  Si   *
001700*  aucun lot n'est retenu, seule la ligne d'entete est ecrite.  *
001800*-----------------------------------------------------------------
001900*  HISTORIQUE DES MODIFICATIONS
002000*  17/08/1990  JCV CH0060  ecriture initiale du programme.
002100*  22/01/1991  JCV CH0065  ajout du filtre sur bornes de score
002200*                          (demande service qualite - reprise
002300*                          des lots "tres negatifs" uniquement).
002400*  14/02/1994  SDN CH0090  les sauts de ligne residuels dans le
002500*                          texte sont neutralises avant export
002600*                          (colonnes CSV decalees signalees par
002700*                          le service exploitation).
002800*  11/04/2006  PDC CH0138  la chaine recherchee vide ne filtre
002900*                          plus rien (auparavant, aucun lot
003000*                          n'etait jamais retenu dans ce cas).
003100*****************************************************************
003200
003300 ENVIRONMENT DIVISION.
003400 CONFIGURATION SECTION.
003500 SOURCE-COMPUTER.  IBM-370.
003600 OBJECT-COMPUTER.  IBM-370.
003700 SPECIAL-NAMES.
003800     CLASS MAJUSCULE  IS "A" THRU "Z"
003900     CLASS MINUSCULE  IS "a" THRU "z"
004000     UPSI-0 ON STATUS IS WS-TRACE-ACTIF
004100            OFF STATUS IS WS-TRACE-INACTIF.
004125
004150 INPUT-OUTPUT SECTION.
004200 FILE-CONTROL.
004300     SELECT F-EXPORT ASSIGN TO 'EXPORT'
004400         ORGANIZATION IS LINE SEQUENTIAL
004500         FILE STATUS IS WS-STAT-EXPORT.
004600
004700 DATA DIVISION.
004800 FILE SECTION.
004900 FD  F-EXPORT
005000     RECORD CONTAINS 2260 CHARACTERS
005100     RECORDING MODE IS V.
005200 01  LIG-EXPORT                 PIC X(2260).
005300
005400 WORKING-STORAGE SECTION.
005500 COPY 'CONTROLE-CTLSTAT.cpy' REPLACING ==:FIC:== BY
005600      ==WS-STAT-EXPORT==.
005700 COPY 'CONTROLE-CTLREGP.cpy'.
005800
005900 01  WS-LIMITE-LOTS             PIC 9(04) COMP  VALUE 500.
006000 77  WS-NB-RETENUS              PIC 9(04) COMP  VALUE 0.
006100
006200*-----------------------------------------------------------------
006300*  CRITERE DE RECHERCHE (CASSE IGNOREE POUR TEXTE ET IDENTIFIANT)
006400*-----------------------------------------------------------------
006500 01  WS-RECH-MAJ                PIC X(60)      VALUE SPACES.
006600 01  WS-RECH-LG                 PIC 9(05) COMP VALUE 0.
006700 01  WS-TXT-MAJ                 PIC X(2000)    VALUE SPACES.
006800 01  WS-UID-MAJ                 PIC X(20)      VALUE SPACES.
006810 01  WS-UID-MAJ-R REDEFINES WS-UID-MAJ.
006820     05  WS-UID-MAJ-1ER-CAR     PIC X(01).
006830     05  FILLER                 PIC X(19).
006900
007000*-----------------------------------------------------------------
007100*  UTILITAIRE : RECHERCHE D'UNE SOUS-CHAINE (VOIR CKPIPE1 - 8200)
007200*-----------------------------------------------------------------
007300 01  WS-SCH-TEXTE               PIC X(2000)    VALUE SPACES.
007400 01  WS-SCH-TEXTE-LG            PIC 9(05) COMP VALUE 0.
007500 01  WS-SCH-MOTIF               PIC X(2000)    VALUE SPACES.
007600 01  WS-SCH-MOTIF-LG            PIC 9(05) COMP VALUE 0.
007700 01  WS-SCH-POS                 PIC 9(05) COMP VALUE 0.
007800 01  WS-SCH-BORNE               PIC 9(05) COMP VALUE 0.
007900 01  WS-SCH-TROUVE              PIC X(01)      VALUE 'N'.
008000     88  SOUS-CHAINE-TROUVEE                   VALUE 'O'.
008100
008200*-----------------------------------------------------------------
008300*  UTILITAIRE : LONGUEUR UTILE D'UN CHAMP
008400*-----------------------------------------------------------------
008500 01  WS-UTIL-CHAMP              PIC X(2000)    VALUE SPACES.
008600 01  WS-UTIL-MAX                PIC 9(05) COMP VALUE 0.
008700 01  WS-UTIL-LONG               PIC 9(05) COMP VALUE 0.
008800
008900*-----------------------------------------------------------------
009000*  ZONES D'EDITION POUR L'EXPORT
009100*-----------------------------------------------------------------
009200 01  WS-ID-ED                   PIC Z(6)9.
009300 01  WS-SCORE-ED                PIC -(5)9.999.
009350 01  WS-SCORE-ED-R REDEFINES WS-SCORE-ED.
009360     05  WS-SCORE-ED-SIGNE      PIC X(01).
009370     05  FILLER                 PIC X(10).
009400 01  WS-TS-ED                   PIC 9(14).
009450 01  WS-TS-ED-R REDEFINES WS-TS-ED.
009460     05  WS-TSED-CCAA           PIC 9(04).
009470     05  WS-TSED-MM             PIC 9(02).
009480     05  WS-TSED-JJ             PIC 9(02).
009490     05  WS-TSED-HH             PIC 9(02).
009491     05  WS-TSED-MI             PIC 9(02).
009492     05  WS-TSED-SS             PIC 9(02).
009500 77  WS-EXP-PTR                 PIC 9(05) COMP  VALUE 1.
009600
009700 LINKAGE SECTION.
009800 01  CKSRCH-PARM.
009900     05  CKSRCH-TEXTE-RECH      PIC X(60).
010000     05  CKSRCH-USE-MIN         PIC X.
010100         88  CKSRCH-HAS-MIN            VALUE 'O'.
010200     05  CKSRCH-MIN-SCORE       PIC S9(5)V9(3).
010300     05  CKSRCH-USE-MAX         PIC X.
010400         88  CKSRCH-HAS-MAX            VALUE 'O'.
010500     05  CKSRCH-MAX-SCORE       PIC S9(5)V9(3).
010600     05  CKSRCH-NB-TROUVES      PIC 9(04).
010650     05  FILLER                 PIC X(10).
010700
010800 PROCEDURE DIVISION USING CKSRCH-PARM.
010900
011000 0000-DEBUT-CKSRCH01.
011100     MOVE SPACE TO CTLREG-FUNCTION.
011200     SET CTLREG-FN-QUERY TO TRUE.
011300     MOVE CKSRCH-USE-MIN   TO CTLREG-USE-MIN.
011400     MOVE CKSRCH-MIN-SCORE TO CTLREG-MIN-SCORE.
011500     MOVE CKSRCH-USE-MAX   TO CTLREG-USE-MAX.
011600     MOVE CKSRCH-MAX-SCORE TO CTLREG-MAX-SCORE.
011700     MOVE WS-LIMITE-LOTS   TO CTLREG-LIMITE.
011800     CALL 'CKREG01' USING CTLREG-PARM CTLREG-RESULT-TAB.
011900
012000     MOVE 60 TO WS-UTIL-MAX.
012100     MOVE CKSRCH-TEXTE-RECH TO WS-UTIL-CHAMP.
012200     PERFORM 8100-CALCULE-LONGUEUR-START
012300        THRU 8100-CALCULE-LONGUEUR-END.
012400     MOVE WS-UTIL-LONG TO WS-RECH-LG.
012500     MOVE CKSRCH-TEXTE-RECH TO WS-RECH-MAJ.
012600     INSPECT WS-RECH-MAJ
012700         CONVERTING "abcdefghijklmnopqrstuvwxyz"
012800                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
012900
013000     MOVE 0 TO WS-NB-RETENUS.
013100     OPEN OUTPUT F-EXPORT.
013200     MOVE 'id,uid,score,details,ts,text' TO LIG-EXPORT.
013300     WRITE LIG-EXPORT.
013400
013500     IF CTLREG-NB-RESULT > 0
013600        PERFORM 2000-EXAMINE-RESULTAT-START
013700           THRU 2000-EXAMINE-RESULTAT-END
013800           VARYING IDX-CTLREG-RES FROM 1 BY 1
013900           UNTIL IDX-CTLREG-RES > CTLREG-NB-RESULT
014000     END-IF.
014100     CLOSE F-EXPORT.
014200
014300     MOVE WS-NB-RETENUS TO CKSRCH-NB-TROUVES.
014400     GOBACK.
014500
014600*-----------------------------------------------------------------
014700*  2000  EXAMEN D'UN RESULTAT -- FILTRE TEXTE/UID PUIS EXPORT
014800*-----------------------------------------------------------------
014900 2000-EXAMINE-RESULTAT-START.
015000     MOVE 'N' TO WS-SCH-TROUVE.
015100     IF WS-RECH-LG = 0
015200        MOVE 'O' TO WS-SCH-TROUVE
015300     ELSE
015400        MOVE CTLREG-RES-TEXT(IDX-CTLREG-RES) TO WS-TXT-MAJ
015500        INSPECT WS-TXT-MAJ
015600            CONVERTING "abcdefghijklmnopqrstuvwxyz"
015700                    TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
015800        MOVE WS-TXT-MAJ      TO WS-SCH-TEXTE
015900        MOVE 2000            TO WS-SCH-TEXTE-LG
016000        MOVE WS-RECH-MAJ     TO WS-SCH-MOTIF
016100        MOVE WS-RECH-LG      TO WS-SCH-MOTIF-LG
016200        PERFORM 8200-CHERCHE-SOUSCHAINE-START
016300           THRU 8200-CHERCHE-SOUSCHAINE-END
016400        IF NOT SOUS-CHAINE-TROUVEE
016500           MOVE CTLREG-RES-UID(IDX-CTLREG-RES) TO WS-UID-MAJ
016600           INSPECT WS-UID-MAJ
016700               CONVERTING "abcdefghijklmnopqrstuvwxyz"
016800                       TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
016810           IF WS-UID-MAJ-1ER-CAR NOT = SPACE
016820              MOVE WS-UID-MAJ  TO WS-SCH-TEXTE
016830              MOVE 20          TO WS-SCH-TEXTE-LG
016840              PERFORM 8200-CHERCHE-SOUSCHAINE-START
016850                 THRU 8200-CHERCHE-SOUSCHAINE-END
016860           END-IF
017300        END-IF
017400     END-IF.
017500     IF SOUS-CHAINE-TROUVEE
017600        PERFORM 3000-ECRIT-EXPORT-START THRU 3000-ECRIT-EXPORT-END
017700        ADD 1 TO WS-NB-RETENUS
017800     END-IF.
017900 2000-EXAMINE-RESULTAT-END.
018000     EXIT.
018100
018200*-----------------------------------------------------------------
018300*  3000  ECRITURE D'UNE LIGNE D'EXPORT (VIRGULES, TEXTE EN FIN)
018400*-----------------------------------------------------------------
018500 3000-ECRIT-EXPORT-START.
018600     MOVE CTLREG-RES-TEXT(IDX-CTLREG-RES) TO WS-UTIL-CHAMP.
018700     INSPECT WS-UTIL-CHAMP
018800         CONVERTING X'0A0D' TO '  '.
018900     MOVE CTLREG-RES-ID(IDX-CTLREG-RES)    TO WS-ID-ED.
019000     MOVE CTLREG-RES-SCORE(IDX-CTLREG-RES) TO WS-SCORE-ED.
019100     MOVE CTLREG-RES-TS(IDX-CTLREG-RES)    TO WS-TS-ED.
019110     IF WS-TRACE-ACTIF
019120        DISPLAY 'CKSRCH01 TRACE SIGNE=' WS-SCORE-ED-SIGNE
019130           ' LOT=' WS-TSED-CCAA '-' WS-TSED-MM '-' WS-TSED-JJ
019140           ' ' WS-TSED-HH ':' WS-TSED-MI ':' WS-TSED-SS
019150     END-IF.
019200     MOVE 2000 TO WS-UTIL-MAX.
019300     PERFORM 8100-CALCULE-LONGUEUR-START
019400        THRU 8100-CALCULE-LONGUEUR-END.
019500     MOVE SPACES TO LIG-EXPORT.
019600     MOVE 1 TO WS-EXP-PTR.
019700     STRING WS-ID-ED            DELIMITED BY SIZE
019800            ','                 DELIMITED BY SIZE
019900            CTLREG-RES-UID(IDX-CTLREG-RES) DELIMITED BY SPACE
020000            ','                 DELIMITED BY SIZE
020100            WS-SCORE-ED         DELIMITED BY SIZE
020200            ','                 DELIMITED BY SIZE
020300            CTLREG-RES-DETAILS(IDX-CTLREG-RES) DELIMITED BY SIZE
020400            ','                 DELIMITED BY SIZE
020500            WS-TS-ED            DELIMITED BY SIZE
020600            ','                 DELIMITED BY SIZE
020700            WS-UTIL-CHAMP(1:WS-UTIL-LONG) DELIMITED BY SIZE
020800         INTO LIG-EXPORT WITH POINTER WS-EXP-PTR
020900     END-STRING.
021000     WRITE LIG-EXPORT.
021100 3000-ECRIT-EXPORT-END.
021200     EXIT.
021300
021400*-----------------------------------------------------------------
021500*  8100  LONGUEUR UTILE D'UN CHAMP (BALAYAGE ARRIERE)
021600*-----------------------------------------------------------------
021700 8100-CALCULE-LONGUEUR-START.
021800     MOVE WS-UTIL-MAX TO WS-UTIL-LONG.
021900     PERFORM 8110-RECULE-START THRU 8110-RECULE-END
022000        UNTIL (WS-UTIL-LONG < 1)
022100           OR (WS-UTIL-CHAMP(WS-UTIL-LONG:1) NOT = SPACE).
022200 8100-CALCULE-LONGUEUR-END.
022300     EXIT.
022400
022500 8110-RECULE-START.
022600     SUBTRACT 1 FROM WS-UTIL-LONG.
022700 8110-RECULE-END.
022800     EXIT.
022900
023000*-----------------------------------------------------------------
023100*  8200  RECHERCHE D'UNE SOUS-CHAINE (BALAYAGE POSITION PAR
023200*        POSITION) -- WS-SCH-TEXTE / WS-SCH-MOTIF DEJA PREPARES
023300*-----------------------------------------------------------------
023400 8200-CHERCHE-SOUSCHAINE-START.
023500     MOVE 'N' TO WS-SCH-TROUVE.
023600     IF (WS-SCH-MOTIF-LG > 0)
023700           AND (WS-SCH-MOTIF-LG <= WS-SCH-TEXTE-LG)
023800        COMPUTE WS-SCH-BORNE =
023900           WS-SCH-TEXTE-LG - WS-SCH-MOTIF-LG + 1
024000        PERFORM 8210-SCAN-POS-START THRU 8210-SCAN-POS-END
024100           VARYING WS-SCH-POS FROM 1 BY 1
024200           UNTIL (WS-SCH-POS > WS-SCH-BORNE)
024300              OR (SOUS-CHAINE-TROUVEE)
024400     END-IF.
024500 8200-CHERCHE-SOUSCHAINE-END.
024600     EXIT.
024700
024800 8210-SCAN-POS-START.
024900     IF WS-SCH-TEXTE(WS-SCH-POS:WS-SCH-MOTIF-LG) =
025000        WS-SCH-MOTIF(1:WS-SCH-MOTIF-LG)
025100        MOVE 'O' TO WS-SCH-TROUVE
025200     END-IF.
025300 8210-SCAN-POS-END.
025400     EXIT.
