000100*****************************************************************
000200*  CTLRULE  --  DESCRIPTION D'UNE REGLE DE COTATION DE TEXTE    *
000300*  Un enregistrement par regle dans le fichier REGLES.          *
000400*  Emplacements fixes -- meme si le libelle du mot-cle est      *
000500*  plus court que 20 car., le reste du champ reste a blanc.     *
000600*-----------------------------------------------------------------
000700*  06/07/1987  RF  CH0002  creation initiale (layout regles)    *
000800*****************************************************************
000900 01  CTL-RULE-REC.
001000     05  CTL-RULE-ID            PIC X(12).
001100     05  CTL-RULE-TYPE          PIC X(16).
001200*        VALEURS ADMISES POUR CTL-RULE-TYPE :
001300*        KEYWORD-ANY , UPPER-RATIO , LENGTH-MIN , REGEX-MATCH ,
001400*        CONTAINS-PHR , WORD-CNT-MIN , STARTS-WITH , ENDS-WITH ,
001500*        NOT-CONTAINS
001600     05  CTL-RULE-SCORE         PIC S9(3)V9(2).
001700     05  CTL-RULE-THRESHOLD     PIC 9V9(2).
001800     05  CTL-RULE-MIN-CHARS     PIC 9(5).
001900     05  CTL-RULE-MIN-WORDS     PIC 9(5).
002000     05  CTL-RULE-KEYWORDS      PIC X(20) OCCURS 5 TIMES.
002100     05  CTL-RULE-PHRASE        PIC X(40).
002200     05  FILLER                 PIC X(05).
