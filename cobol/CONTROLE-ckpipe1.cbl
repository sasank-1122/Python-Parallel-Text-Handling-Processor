000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    CKPIPE1.
000300 AUTHOR.        R. FABRE.
000400 INSTALLATION.  DIRECTION INFORMATIQUE - SERVICE ETUDES.
000500 DATE-WRITTEN.  06/07/1987.
000600 DATE-COMPILED.
000700 SECURITY.      USAGE INTERNE - DIFFUSION RESTREINTE AU SERVICE.
000800*****************************************************************
000900*  CKPIPE1  --  CHAINE DE CONTROLE - LOT PRINCIPAL              *
001000*                                                                *
001100*  Charge le referentiel de regles (fichier REGLES), lit les    *
001200*  documents du fichier TEXTES (enregistrements d'entete 'DH'   *
001300*  et de ligne 'DL', l'ordre de montage du fichier respectant   *
001400*  deja l'ordre alphabetique des noms de document), decoupe     *
001500*  chaque document en lots de WS-TAILLE-GROUPE mots, ecarte les *
001600*  lots deja rencontres (empreinte identique dans le registre), *
001700*  cote chaque lot conserve au regard des regles actives et     *
001800*  enregistre le resultat au registre CHECKS via CKREG01.       *
001900*-----------------------------------------------------------------
002000*  HISTORIQUE DES MODIFICATIONS
002100*  06/07/1987  RF  CH0001  ecriture initiale du programme.
002200*  14/07/1987  RF  CH0004  ajout regle LENGTH-MIN et WORD-CNT-MIN
002300*  02/09/1987  RF  CH0009  correction bornage tableau regles a
002400*                          200 entrees (avait deborde en test).
002500*  19/11/1988  MPL CH0031  ajout des regles STARTS-WITH,
002600*                          ENDS-WITH et NOT-CONTAINS.
002700*  25/11/1988  MPL CH0032  ajout regle CONTAINS-PHR et calcul du
002800*                          rapport de majuscules (UPPER-RATIO).
002900*  03/03/1989  MPL CH0040  passage a l'empreinte de lot (evite
003000*                          de re-coter deux fois le meme texte).
003100*  17/08/1990  JCV CH0058  augmentation de la longueur maximale
003200*                          d'un lot a 2000 car. (demande DECO).
003300*  22/01/1991  JCV CH0063  normalisation du score au prorata du
003400*                          nombre de mots (base 100 mots).
003500*  10/06/1992  JCV CH0071  le sous-programme CKREG01 remplace
003600*                          l'ecriture directe au fichier CHECKS.
003700*  14/02/1994  SDN CH0088  ajustement de l'ordre d'evaluation
003800*                          REGEX-MATCH avant CONTAINS-PHR.
003900*  30/01/1998  SDN CH0102  MODIF AN 2000 - CTL-CHECK-TS repris
004000*                          sur 14 positions (AAAAMMJJHHMMSS),
004100*                          l'ancien horodatage sur 12 positions
004200*                          calait l'annee sur deux chiffres.
004300*  09/03/1999  SDN CH0104  controle de non-regression suite a
004400*                          CH0102 sur les lots a cheval sur le
004500*                          changement de siecle (jeu d'essai
004600*                          MILLENIUM).
004700*  21/09/2001  PDC CH0119  le tableau de regles est desormais
004800*                          dimensionne par OCCURS DEPENDING ON.
004900*  11/04/2006  PDC CH0137  suppression du test debogage laisse
005000*                          par erreur dans 4120 (UPSI-0 restait
005100*                          actif en exploitation).
005150*  02/10/2006  PDC CH0143  WS-DOC-IDX ramene a origine zero (le
005160*                          premier document du lot portait
005170*                          l'indice 1 dans l'UID, incoherent avec
005180*                          WS-CHUNK-IDX -- cf demande CKSRCH01).
005185*  23/10/2006  PDC CH0145  UPPER-RATIO : le rapport de majuscules
005188*                          est desormais arrondi (COMPUTE ...
005190*                          ROUNDED) avant edition dans le motif
005193*                          uppercase_ratio, au lieu d'etre tronque
005196*                          par un MOVE direct sur WS-RATIO-ED.
005200*****************************************************************
005300
005400 ENVIRONMENT DIVISION.
005500 CONFIGURATION SECTION.
005600 SOURCE-COMPUTER.  IBM-370.
005700 OBJECT-COMPUTER.  IBM-370.
005800 SPECIAL-NAMES.
005900     C01 IS TOP-OF-FORM
006000     CLASS MAJUSCULE   IS "A" THRU "Z"
006100     CLASS MINUSCULE   IS "a" THRU "z"
006200     UPSI-0 ON STATUS  IS WS-TRACE-ACTIVE
006300             OFF STATUS IS WS-TRACE-INACTIVE.
006400
006500 INPUT-OUTPUT SECTION.
006600 FILE-CONTROL.
006700     SELECT F-REGLES ASSIGN TO 'REGLES'
006800         ORGANIZATION IS LINE SEQUENTIAL
006900         FILE STATUS IS WS-STAT-REGLES.
007000
007100     SELECT F-TEXTE  ASSIGN TO 'TEXTES'
007200         ORGANIZATION IS LINE SEQUENTIAL
007300         FILE STATUS IS WS-STAT-TEXTE.
007400
007500 DATA DIVISION.
007600 FILE SECTION.
007700 FD  F-REGLES
007800     RECORD CONTAINS 191 CHARACTERS
007900     RECORDING MODE IS F.
008000 COPY 'CONTROLE-CTLRULE.cpy'.
008100
008200 FD  F-TEXTE
008300     RECORD CONTAINS 2 TO 2002 CHARACTERS
008400     RECORDING MODE IS V.
008500 01  REC-F-TEXTE.
008600     05  REC-TEXTE-TYPE          PIC X(02).
008700         88  REC-TEXTE-ENTETE            VALUE 'DH'.
008800         88  REC-TEXTE-LIGNE             VALUE 'DL'.
008900     05  REC-TEXTE-DONNEE        PIC X(2000).
008950     05  FILLER                  PIC X(08)  VALUE SPACES.
009000
009100*    REC-TEXTE-R REDONNE UNE VUE 'PLEINE LARGEUR' DE           *
009200*    L'ENREGISTREMENT LU, UTILISEE UNIQUEMENT PAR LE CONTROLE  *
009300*    DE COHERENCE DE LONGUEUR EN 2020.                          *
009400 01  REC-F-TEXTE-R REDEFINES REC-F-TEXTE.
009500     05  REC-TEXTE-PLEIN         PIC X(2010).
009600
009700 WORKING-STORAGE SECTION.
009800*-----------------------------------------------------------------
009900*  ZONES DE STATUT FICHIERS
010000*-----------------------------------------------------------------
010100 COPY 'CONTROLE-CTLSTAT.cpy' REPLACING ==:FIC:== BY
010200      ==WS-STAT-REGLES==.
010300 COPY 'CONTROLE-CTLSTAT.cpy' REPLACING ==:FIC:== BY
010400      ==WS-STAT-TEXTE==.
010500
010600 01  WS-FIM-TEXTE               PIC X(01)      VALUE 'N'.
010700     88  FIN-TEXTE                             VALUE 'O'.
010800 01  WS-TRACE-ACTIVE            PIC X(01)      VALUE 'N'.
010900 01  WS-TRACE-INACTIVE          PIC X(01)      VALUE 'O'.
011000
011100*-----------------------------------------------------------------
011200*  ZONE DE LIAISON VERS CKREG01
011300*-----------------------------------------------------------------
011400 COPY 'CONTROLE-CTLREGP.cpy'.
011500
011600*-----------------------------------------------------------------
011700*  TABLE DES REGLES ACTIVES (CHARGEE UNE FOIS EN DEBUT DE LOT)
011800*-----------------------------------------------------------------
011900 01  WS-NB-REGLES               PIC 9(03) COMP  VALUE 0.
012000 01  WS-REGLE-TAB.
012100     05  WS-REGLE-ENT   OCCURS 1 TO 200 TIMES
012200                         DEPENDING ON WS-NB-REGLES
012300                         INDEXED BY IDX-REGLE.
012400         10  WS-REGLE-ID            PIC X(12).
012500         10  WS-REGLE-TYPE          PIC X(16).
012600         10  WS-REGLE-SCORE         PIC S9(3)V9(2).
012700         10  WS-REGLE-THRESHOLD     PIC 9V9(2).
012800         10  WS-REGLE-MIN-CHARS     PIC 9(5).
012900         10  WS-REGLE-MIN-WORDS     PIC 9(5).
013000         10  WS-REGLE-KEYWORDS      PIC X(20) OCCURS 5 TIMES.
013100         10  WS-REGLE-PHRASE        PIC X(40).
013150         10  FILLER                 PIC X(05).
013200
013300*-----------------------------------------------------------------
013400*  COMPTEURS DE DOCUMENTS ET DE LOTS (COMP -- PUR CALCUL)
013500*-----------------------------------------------------------------
013600 01  WS-DOC-IDX                 PIC 9(05) COMP  VALUE 0.
013620 01  WS-PREMIER-DOC             PIC X(01)       VALUE 'O'.
013640     88  PREMIER-DOC-DU-LOT                     VALUE 'O'.
013700 01  WS-CHUNK-IDX               PIC 9(05) COMP  VALUE 0.
013800 01  WS-CHUNK-SUFFIXE           PIC 9(08) COMP  VALUE 0.
013900 01  WS-TAILLE-GROUPE           PIC 9(05) COMP  VALUE 500.
014000 77  WS-NB-TRAITES              PIC 9(07) COMP  VALUE 0.
014100 77  WS-NB-ECARTES              PIC 9(07) COMP  VALUE 0.
014200
014300*-----------------------------------------------------------------
014400*  TAMPON DE MONTAGE D'UN DOCUMENT (LIGNES DL CONCATENEES)
014500*-----------------------------------------------------------------
014600 01  WS-DOC-BUF                 PIC X(20000)   VALUE SPACES.
014700 01  WS-DOC-PTR                 PIC 9(05) COMP  VALUE 1.
014800 01  WS-DOC-LG                  PIC 9(05) COMP  VALUE 0.
014900
015000*-----------------------------------------------------------------
015100*  DECOUPAGE EN MOTS ET ASSEMBLAGE DES LOTS
015200*-----------------------------------------------------------------
015300 01  WS-MOT-COURANT             PIC X(60)      VALUE SPACES.
015400 01  WS-CHUNK-TEXTE             PIC X(2000)    VALUE SPACES.
015500*    VUE BINAIRE DU LOT -- SERT UNIQUEMENT AU CALCUL DE          *
015600*    L'EMPREINTE (VOIR PARAGRAPHE 3600).                        *
015700 01  WS-CHUNK-TEXTE-R REDEFINES WS-CHUNK-TEXTE.
015800     05  WS-HASH-SEG            PIC 9(08) COMP OCCURS 500 TIMES.
015900 01  WS-CHUNK-PTR               PIC 9(05) COMP  VALUE 1.
016000 01  WS-LG-CHUNK                PIC 9(05) COMP  VALUE 0.
016100 01  WS-NB-MOTS-CHUNK           PIC 9(05) COMP  VALUE 0.
016200 01  WS-CHUNK-MAJ               PIC X(2000)    VALUE SPACES.
016300
016400 01  WS-CHUNK-UID               PIC X(20)      VALUE SPACES.
016500 01  WS-DOC-IDX-ED              PIC 9(05).
016600 01  WS-CHUNK-IDX-ED            PIC 9(05).
016700 01  WS-CHUNK-SUFF-ED           PIC 9(08).
016800
016900*-----------------------------------------------------------------
017000*  EMPREINTE DE LOT (SUBSTITUT DE HACHAGE - VOIR CTLCHK)
017100*-----------------------------------------------------------------
017200 01  WS-HASH-ACC                PIC 9(09) COMP  VALUE 0.
017300 01  WS-HASH-BIG                PIC 9(18) COMP  VALUE 0.
017400 01  WS-HASH-QUOT               PIC 9(09) COMP  VALUE 0.
017500 01  WS-HASH-IDX                PIC 9(03) COMP  VALUE 0.
017600 01  WS-HASH-DISPLAY            PIC 9(16)       VALUE 0.
017700*    VUE ALPHANUMERIQUE DE L'EMPREINTE -- EVITE UN MOVE          *
017800*    NUMERIQUE-VERS-ALPHANUMERIQUE IMPLICITE VERS CTL-CHECK-HASH*
017900 01  WS-HASH-DISPLAY-R REDEFINES WS-HASH-DISPLAY.
018000     05  WS-HASH-ALPHA          PIC X(16).
018100
018200*-----------------------------------------------------------------
018300*  COTATION D'UN LOT
018400*-----------------------------------------------------------------
018500 01  WS-RAW-SCORE               PIC S9(5)V9(2) COMP VALUE 0.
018600 01  WS-NORM-SCORE              PIC S9(5)V9(3) COMP VALUE 0.
018700 01  WS-REGLE-SCORE-CONTRIB     PIC S9(3)V9(2)      VALUE 0.
018800 01  WS-REGLE-RAISON            PIC X(40)           VALUE SPACES.
018900 01  WS-REGLE-A-DECLENCHE       PIC X(01)           VALUE 'N'.
019000     88  REGLE-DECLENCHEE                    VALUE 'O'.
019100 01  WS-SCORE-ED                PIC -999.99.
019200
019300 01  WS-CHK-DETAILS             PIC X(200)     VALUE SPACES.
019400 01  WS-DET-PTR                 PIC 9(05) COMP VALUE 1.
019500 01  WS-DET-LIGNE               PIC X(60)      VALUE SPACES.
019600
019700*-----------------------------------------------------------------
019800*  UTILITAIRE : LONGUEUR UTILE D'UN CHAMP (SANS LES BLANCS DE
019900*  FIN) -- REMPLACE FUNCTION TRIM / FUNCTION LENGTH.
020000*-----------------------------------------------------------------
020100 01  WS-UTIL-CHAMP              PIC X(2000)    VALUE SPACES.
020200 01  WS-UTIL-MAX                PIC 9(05) COMP VALUE 0.
020300 01  WS-UTIL-LONG               PIC 9(05) COMP VALUE 0.
020400
020500*-----------------------------------------------------------------
020600*  UTILITAIRE : RECHERCHE D'UNE SOUS-CHAINE DANS UN TEXTE
020700*-----------------------------------------------------------------
020800 01  WS-SCH-TEXTE               PIC X(2000)    VALUE SPACES.
020900 01  WS-SCH-TEXTE-LG            PIC 9(05) COMP VALUE 0.
021000 01  WS-SCH-MOTIF               PIC X(2000)    VALUE SPACES.
021100 01  WS-SCH-MOTIF-LG            PIC 9(05) COMP VALUE 0.
021200 01  WS-SCH-POS                 PIC 9(05) COMP VALUE 0.
021300 01  WS-SCH-BORNE               PIC 9(05) COMP VALUE 0.
021400 01  WS-SCH-TROUVE              PIC X(01)      VALUE 'N'.
021500     88  SOUS-CHAINE-TROUVEE                   VALUE 'O'.
021600
021700*-----------------------------------------------------------------
021800*  RATIO DE MAJUSCULES (REGLE UPPER-RATIO)
021900*-----------------------------------------------------------------
022000 01  WS-CNT-MAJ                 PIC 9(05) COMP VALUE 0.
022100 01  WS-CNT-LETTRE              PIC 9(05) COMP VALUE 0.
022200 01  WS-CAR-IDX                 PIC 9(05) COMP VALUE 0.
022300 01  WS-RATIO                   PIC 9V9999     VALUE 0.
022400 01  WS-RATIO-ED                PIC 9.99.
022500
022600 PROCEDURE DIVISION.
022700
022800 0000-DEBUT-CKPIPE1.
022900     PERFORM 1000-INITIALISATION-START
023000        THRU 1000-INITIALISATION-END.
023100     PERFORM 2000-TRAITE-DOCUMENTS-START
023200        THRU 2000-TRAITE-DOCUMENTS-END.
023300     PERFORM 9000-TERMINAISON-START
023400        THRU 9000-TERMINAISON-END.
023500     GOBACK.
023600
023700 0010-STOP-PRG.
023800     DISPLAY 'CKPIPE1 - ARRET ANORMAL - VOIR ETATS FICHIERS'.
023900     CLOSE F-REGLES F-TEXTE.
024000     STOP RUN.
024100
024200*-----------------------------------------------------------------
024300*  1000  INITIALISATION - OUVERTURE ET CHARGEMENT DES REGLES
024400*-----------------------------------------------------------------
024500 1000-INITIALISATION-START.
024600     OPEN INPUT F-REGLES.
024700     IF NOT WS-STAT-REGLES-OK
024800        GO TO 0010-STOP-PRG
024900     END-IF.
025000     OPEN INPUT F-TEXTE.
025100     IF NOT WS-STAT-TEXTE-OK
025200        GO TO 0010-STOP-PRG
025300     END-IF.
025400     PERFORM 1020-CHARGE-REGLES-START
025500        THRU 1020-CHARGE-REGLES-END
025600        UNTIL WS-STAT-REGLES-FIN.
025700     CLOSE F-REGLES.
025800 1000-INITIALISATION-END.
025900     EXIT.
026000
026100 1020-CHARGE-REGLES-START.
026200     READ F-REGLES
026300         AT END SET WS-STAT-REGLES-FIN TO TRUE
026400         NOT AT END
026500            ADD 1 TO WS-NB-REGLES
026600            SET IDX-REGLE TO WS-NB-REGLES
026700            MOVE CTL-RULE-ID        TO WS-REGLE-ID(IDX-REGLE)
026800            MOVE CTL-RULE-TYPE      TO WS-REGLE-TYPE(IDX-REGLE)
026900            MOVE CTL-RULE-SCORE     TO WS-REGLE-SCORE(IDX-REGLE)
027000            MOVE CTL-RULE-THRESHOLD
027100                               TO WS-REGLE-THRESHOLD(IDX-REGLE)
027200            MOVE CTL-RULE-MIN-CHARS
027300                               TO WS-REGLE-MIN-CHARS(IDX-REGLE)
027400            MOVE CTL-RULE-MIN-WORDS
027500                               TO WS-REGLE-MIN-WORDS(IDX-REGLE)
027600            MOVE CTL-RULE-KEYWORDS(1)
027700                               TO WS-REGLE-KEYWORDS(IDX-REGLE,1)
027800            MOVE CTL-RULE-KEYWORDS(2)
027900                               TO WS-REGLE-KEYWORDS(IDX-REGLE,2)
028000            MOVE CTL-RULE-KEYWORDS(3)
028100                               TO WS-REGLE-KEYWORDS(IDX-REGLE,3)
028200            MOVE CTL-RULE-KEYWORDS(4)
028300                               TO WS-REGLE-KEYWORDS(IDX-REGLE,4)
028400            MOVE CTL-RULE-KEYWORDS(5)
028500                               TO WS-REGLE-KEYWORDS(IDX-REGLE,5)
028600            MOVE CTL-RULE-PHRASE   TO WS-REGLE-PHRASE(IDX-REGLE)
028700     END-READ.
028800 1020-CHARGE-REGLES-END.
028900     EXIT.
029000
029100*-----------------------------------------------------------------
029200*  2000  LECTURE DU FICHIER TEXTES ET DECOUPAGE PAR DOCUMENT
029300*-----------------------------------------------------------------
029400 2000-TRAITE-DOCUMENTS-START.
029500     PERFORM 2010-LIT-TEXTE-START THRU 2010-LIT-TEXTE-END.
029600     PERFORM 2020-TRAITE-ENREG-START THRU 2020-TRAITE-ENREG-END
029700        UNTIL FIN-TEXTE.
029800     IF WS-DOC-LG > 0
029900        PERFORM 3000-DECOUPE-DOC-START THRU 3000-DECOUPE-DOC-END
030000     END-IF.
030100 2000-TRAITE-DOCUMENTS-END.
030200     EXIT.
030300
030400 2010-LIT-TEXTE-START.
030500     READ F-TEXTE
030600         AT END MOVE 'O' TO WS-FIM-TEXTE
030700     END-READ.
030800 2010-LIT-TEXTE-END.
030900     EXIT.
031000
031100 2020-TRAITE-ENREG-START.
031200     IF REC-TEXTE-ENTETE
031300        IF WS-DOC-LG > 0
031400           PERFORM 3000-DECOUPE-DOC-START
031500              THRU 3000-DECOUPE-DOC-END
031600        END-IF
031700        PERFORM 2100-NOUVEAU-DOC-START THRU 2100-NOUVEAU-DOC-END
031800     ELSE
031900        IF REC-TEXTE-LIGNE
032000           PERFORM 2200-AJOUTE-LIGNE-START
032100              THRU 2200-AJOUTE-LIGNE-END
032200        END-IF
032300     END-IF.
032400     PERFORM 2010-LIT-TEXTE-START THRU 2010-LIT-TEXTE-END.
032500 2020-TRAITE-ENREG-END.
032600     EXIT.
032700
032800 2100-NOUVEAU-DOC-START.
032820*    WS-DOC-IDX EST A ORIGINE ZERO (CF CH0143) -- LE PREMIER
032840*    DOCUMENT DU LOT GARDE L'INDICE 0, LES SUIVANTS INCREMENTENT.
032860     IF PREMIER-DOC-DU-LOT
032870        MOVE 'N' TO WS-PREMIER-DOC
032880     ELSE
032890        ADD 1 TO WS-DOC-IDX
032895     END-IF.
033000     MOVE 0 TO WS-CHUNK-IDX.
033100     MOVE SPACES TO WS-DOC-BUF.
033200     MOVE 1 TO WS-DOC-PTR.
033300     MOVE 0 TO WS-DOC-LG.
033400 2100-NOUVEAU-DOC-END.
033500     EXIT.
033600
033700*    LES BLANCS, TABULATIONS ET SAUTS DE LIGNE SONT REDUITS A UN *
033800*    SEUL BLANC PAR L'ASSEMBLAGE LIGNE-A-LIGNE CI-DESSOUS, PUIS  *
033900*    PAR LE DECOUPAGE EN MOTS DE 3100 (UNSTRING ... ALL SPACE).  *
034000 2200-AJOUTE-LIGNE-START.
034100     INSPECT REC-TEXTE-DONNEE CONVERTING X'09' TO SPACE.
034200     IF WS-DOC-PTR > 1
034300        STRING SPACE DELIMITED BY SIZE
034400           INTO WS-DOC-BUF WITH POINTER WS-DOC-PTR
034500        END-STRING
034600     END-IF.
034700     STRING REC-TEXTE-DONNEE DELIMITED BY SIZE
034800        INTO WS-DOC-BUF WITH POINTER WS-DOC-PTR
034900     END-STRING.
035000 2200-AJOUTE-LIGNE-END.
035100     EXIT.
035200
035300*-----------------------------------------------------------------
035400*  3000  DECOUPAGE D'UN DOCUMENT EN LOTS DE WS-TAILLE-GROUPE MOTS
035500*-----------------------------------------------------------------
035600 3000-DECOUPE-DOC-START.
035700     COMPUTE WS-DOC-LG = WS-DOC-PTR - 1.
035800     MOVE 1 TO WS-DOC-PTR.
035900     MOVE 0 TO WS-NB-MOTS-CHUNK.
036000     MOVE 1 TO WS-CHUNK-PTR.
036100     MOVE SPACES TO WS-CHUNK-TEXTE.
036200     PERFORM 3100-EXTRAIT-MOT-START THRU 3100-EXTRAIT-MOT-END
036300        UNTIL WS-DOC-PTR > WS-DOC-LG.
036400     IF WS-NB-MOTS-CHUNK > 0
036500        PERFORM 3500-TRAITE-CHUNK-START THRU 3500-TRAITE-CHUNK-END
036600     END-IF.
036700 3000-DECOUPE-DOC-END.
036800     EXIT.
036900
037000 3100-EXTRAIT-MOT-START.
037100     UNSTRING WS-DOC-BUF (1:WS-DOC-LG) DELIMITED BY ALL SPACE
037200         INTO WS-MOT-COURANT
037300         WITH POINTER WS-DOC-PTR
037400     END-UNSTRING.
037500     IF WS-MOT-COURANT NOT = SPACES
037600        IF WS-NB-MOTS-CHUNK > 0
037700           STRING SPACE DELIMITED BY SIZE
037800              INTO WS-CHUNK-TEXTE WITH POINTER WS-CHUNK-PTR
037900           END-STRING
038000        END-IF
038100        MOVE 0 TO WS-UTIL-MAX
038200        MOVE 60 TO WS-UTIL-MAX
038300        MOVE WS-MOT-COURANT TO WS-UTIL-CHAMP
038400        PERFORM 8100-CALCULE-LONGUEUR-START
038500           THRU 8100-CALCULE-LONGUEUR-END
038600        STRING WS-MOT-COURANT(1:WS-UTIL-LONG) DELIMITED BY SIZE
038700           INTO WS-CHUNK-TEXTE WITH POINTER WS-CHUNK-PTR
038800        END-STRING
038900        ADD 1 TO WS-NB-MOTS-CHUNK
039000        MOVE SPACES TO WS-MOT-COURANT
039100     END-IF.
039200     IF WS-NB-MOTS-CHUNK = WS-TAILLE-GROUPE
039300        PERFORM 3500-TRAITE-CHUNK-START THRU 3500-TRAITE-CHUNK-END
039400        MOVE 0 TO WS-NB-MOTS-CHUNK
039500        MOVE 1 TO WS-CHUNK-PTR
039600        MOVE SPACES TO WS-CHUNK-TEXTE
039700     END-IF.
039800 3100-EXTRAIT-MOT-END.
039900     EXIT.
040000
040100*-----------------------------------------------------------------
040200*  3500  UN LOT EST COMPLET -- EMPREINTE, DOUBLON, COTATION,
040300*        ENREGISTREMENT
040400*-----------------------------------------------------------------
040500 3500-TRAITE-CHUNK-START.
040600     COMPUTE WS-LG-CHUNK = WS-CHUNK-PTR - 1.
040700     PERFORM 3550-COMPOSE-UID-START THRU 3550-COMPOSE-UID-END.
040800     PERFORM 3600-CALCULE-HASH-START THRU 3600-CALCULE-HASH-END.
040900
041000     MOVE SPACE TO CTLREG-FUNCTION.
041100     SET CTLREG-FN-HASHTEST TO TRUE.
041200     MOVE WS-HASH-ALPHA TO CTLREG-IN-HASH.
041300     MOVE 'N' TO CTLREG-TROUVE.
041400     CALL 'CKREG01' USING CTLREG-PARM CTLREG-RESULT-TAB.
041500
041600     IF CTLREG-A-TROUVE
041700        ADD 1 TO WS-NB-ECARTES
041800     ELSE
041900        PERFORM 3700-PREPARE-MAJUSCULES-START
042000           THRU 3700-PREPARE-MAJUSCULES-END
042100        PERFORM 4000-COTE-CHUNK-START THRU 4000-COTE-CHUNK-END
042200        PERFORM 3800-ENREGISTRE-CHUNK-START
042300           THRU 3800-ENREGISTRE-CHUNK-END
042400        ADD 1 TO WS-NB-TRAITES
042500     END-IF.
042600
042700     ADD 1 TO WS-CHUNK-IDX.
042800 3500-TRAITE-CHUNK-END.
042900     EXIT.
043000
043100 3550-COMPOSE-UID-START.
043200*    FORMAT : DDDDD-CCCCC-SSSSSSSS (INDICE DOC-INDICE LOT-SUFFIXE)
043210*    WS-DOC-IDX ET WS-CHUNK-IDX SONT TOUS DEUX A ORIGINE ZERO.
043300     ADD 1 TO WS-CHUNK-SUFFIXE.
043400     MOVE WS-DOC-IDX      TO WS-DOC-IDX-ED.
043500     MOVE WS-CHUNK-IDX    TO WS-CHUNK-IDX-ED.
043600     MOVE WS-CHUNK-SUFFIXE TO WS-CHUNK-SUFF-ED.
043700     MOVE SPACES TO WS-CHUNK-UID.
043800     STRING WS-DOC-IDX-ED   DELIMITED BY SIZE
043900            '-'             DELIMITED BY SIZE
044000            WS-CHUNK-IDX-ED DELIMITED BY SIZE
044100            '-'             DELIMITED BY SIZE
044200            WS-CHUNK-SUFF-ED DELIMITED BY SIZE
044300         INTO WS-CHUNK-UID
044400     END-STRING.
044500 3550-COMPOSE-UID-END.
044600     EXIT.
044700
044800*-----------------------------------------------------------------
044900*  3600  EMPREINTE DE LOT (SUBSTITUT DE HACHAGE CRYPTOGRAPHIQUE)
045000*  Accumulateur module 999999937, remis a plat en base sur les
045100*  segments de 4 car. de WS-CHUNK-TEXTE via REDEFINES binaire.
045200*  Deux lots de texte strictement identiques donnent toujours la
045300*  meme empreinte ; c'est la seule propriete exigee ici.
045400*-----------------------------------------------------------------
045500 3600-CALCULE-HASH-START.
045600     MOVE 0 TO WS-HASH-ACC.
045700     PERFORM 3610-HASH-SEG-START THRU 3610-HASH-SEG-END
045800        VARYING WS-HASH-IDX FROM 1 BY 1 UNTIL WS-HASH-IDX > 500.
045900     MOVE WS-HASH-ACC TO WS-HASH-DISPLAY.
046000 3600-CALCULE-HASH-END.
046100     EXIT.
046200
046300 3610-HASH-SEG-START.
046400     COMPUTE WS-HASH-BIG =
046500        (WS-HASH-ACC * 37) + WS-HASH-SEG(WS-HASH-IDX).
046600     DIVIDE WS-HASH-BIG BY 999999937
046700        GIVING WS-HASH-QUOT REMAINDER WS-HASH-ACC.
046800 3610-HASH-SEG-END.
046900     EXIT.
047000
047100 3700-PREPARE-MAJUSCULES-START.
047200     MOVE WS-CHUNK-TEXTE TO WS-CHUNK-MAJ.
047300     INSPECT WS-CHUNK-MAJ
047400         CONVERTING "abcdefghijklmnopqrstuvwxyz"
047500                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
047600 3700-PREPARE-MAJUSCULES-END.
047700     EXIT.
047800
047900*-----------------------------------------------------------------
048000*  3800  ENREGISTREMENT DU LOT COTE AU REGISTRE (VIA CKREG01)
048100*-----------------------------------------------------------------
048200 3800-ENREGISTRE-CHUNK-START.
048300     MOVE SPACE TO CTLREG-FUNCTION.
048400     SET CTLREG-FN-INSERT TO TRUE.
048500     MOVE WS-CHUNK-UID    TO CTLREG-IN-UID.
048600     MOVE WS-CHUNK-TEXTE  TO CTLREG-IN-TEXT.
048700     MOVE WS-NORM-SCORE   TO CTLREG-IN-SCORE.
048800     MOVE WS-CHK-DETAILS  TO CTLREG-IN-DETAILS.
048900     MOVE WS-HASH-ALPHA   TO CTLREG-IN-HASH.
049000     CALL 'CKREG01' USING CTLREG-PARM CTLREG-RESULT-TAB.
049100 3800-ENREGISTRE-CHUNK-END.
049200     EXIT.
049300
049400*-----------------------------------------------------------------
049500*  4000  COTATION D'UN LOT -- BOUCLE SUR LE TABLEAU DE REGLES
049600*-----------------------------------------------------------------
049700 4000-COTE-CHUNK-START.
049800     MOVE 0 TO WS-RAW-SCORE.
049900     MOVE 1 TO WS-DET-PTR.
050000     MOVE SPACES TO WS-CHK-DETAILS.
050100     PERFORM 4100-EVALUE-REGLE-START THRU 4100-EVALUE-REGLE-END
050200        VARYING IDX-REGLE FROM 1 BY 1
050300        UNTIL IDX-REGLE > WS-NB-REGLES.
050400     IF WS-NB-MOTS-CHUNK > 0
050500        COMPUTE WS-NORM-SCORE ROUNDED =
050600           (WS-RAW-SCORE * 100) / WS-NB-MOTS-CHUNK
050700     ELSE
050800        MOVE WS-RAW-SCORE TO WS-NORM-SCORE
050900     END-IF.
051000 4000-COTE-CHUNK-END.
051100     EXIT.
051200
051300 4100-EVALUE-REGLE-START.
051400     MOVE 0     TO WS-REGLE-SCORE-CONTRIB.
051500     MOVE SPACES TO WS-REGLE-RAISON.
051600     MOVE 'N'   TO WS-REGLE-A-DECLENCHE.
051700     EVALUATE WS-REGLE-TYPE(IDX-REGLE)
051800        WHEN 'KEYWORD-ANY'
051900           PERFORM 4110-TESTE-KEYWORD-START
052000              THRU 4110-TESTE-KEYWORD-END
052100        WHEN 'UPPER-RATIO'
052200           PERFORM 4120-TESTE-MAJUSCULE-START
052300              THRU 4120-TESTE-MAJUSCULE-END
052400        WHEN 'LENGTH-MIN'
052500           PERFORM 4130-TESTE-LONGUEUR-START
052600              THRU 4130-TESTE-LONGUEUR-END
052700        WHEN 'REGEX-MATCH'
052800           PERFORM 4140-TESTE-MOTIF-START
052900              THRU 4140-TESTE-MOTIF-END
053000        WHEN 'CONTAINS-PHR'
053100           PERFORM 4150-TESTE-PHRASE-START
053200              THRU 4150-TESTE-PHRASE-END
053300        WHEN 'WORD-CNT-MIN'
053400           PERFORM 4160-TESTE-NBMOTS-START
053500              THRU 4160-TESTE-NBMOTS-END
053600        WHEN 'STARTS-WITH'
053700           PERFORM 4170-TESTE-DEBUT-START
053800              THRU 4170-TESTE-DEBUT-END
053900        WHEN 'ENDS-WITH'
054000           PERFORM 4180-TESTE-FIN-START
054100              THRU 4180-TESTE-FIN-END
054200        WHEN 'NOT-CONTAINS'
054300           PERFORM 4190-TESTE-ABSENCE-START
054400              THRU 4190-TESTE-ABSENCE-END
054500        WHEN OTHER
054600*          TYPE DE REGLE INCONNU -- NE DECLENCHE JAMAIS.
054700           CONTINUE
054800     END-EVALUATE.
054900     ADD WS-REGLE-SCORE-CONTRIB TO WS-RAW-SCORE.
055000     IF WS-REGLE-SCORE-CONTRIB NOT = 0
055100        PERFORM 4900-AJOUTE-DETAIL-START
055200           THRU 4900-AJOUTE-DETAIL-END
055300     END-IF.
055400 4100-EVALUE-REGLE-END.
055500     EXIT.
055600
055700*    4110  KEYWORD-ANY -- PREMIER MOT-CLE TROUVE (CASSE IGNOREE)
055800 4110-TESTE-KEYWORD-START.
055900     MOVE 1 TO WS-CAR-IDX.
056000     PERFORM 4111-ESSAIE-KEYWORD-START
056100        THRU 4111-ESSAIE-KEYWORD-END
056200        UNTIL (WS-CAR-IDX > 5) OR (REGLE-DECLENCHEE).
056300 4110-TESTE-KEYWORD-END.
056400     EXIT.
056500
056600 4111-ESSAIE-KEYWORD-START.
056700     MOVE 20 TO WS-UTIL-MAX.
056800     MOVE WS-REGLE-KEYWORDS(IDX-REGLE,WS-CAR-IDX)
056900         TO WS-UTIL-CHAMP.
057000     PERFORM 8100-CALCULE-LONGUEUR-START
057100        THRU 8100-CALCULE-LONGUEUR-END.
057200     IF WS-UTIL-LONG > 0
057300        MOVE WS-CHUNK-MAJ    TO WS-SCH-TEXTE
057400        MOVE WS-LG-CHUNK     TO WS-SCH-TEXTE-LG
057500        MOVE WS-REGLE-KEYWORDS(IDX-REGLE,WS-CAR-IDX)
057600            TO WS-SCH-MOTIF
057700        INSPECT WS-SCH-MOTIF
057800            CONVERTING "abcdefghijklmnopqrstuvwxyz"
057900                    TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
058000        MOVE WS-UTIL-LONG TO WS-SCH-MOTIF-LG
058100        PERFORM 8200-CHERCHE-SOUSCHAINE-START
058200           THRU 8200-CHERCHE-SOUSCHAINE-END
058300        IF SOUS-CHAINE-TROUVEE
058400           MOVE WS-REGLE-SCORE(IDX-REGLE)
058500               TO WS-REGLE-SCORE-CONTRIB
058600           MOVE 'O' TO WS-REGLE-A-DECLENCHE
058700           STRING 'found_keyword:' DELIMITED BY SIZE
058800                  WS-REGLE-KEYWORDS(IDX-REGLE,WS-CAR-IDX)
058900                                   (1:WS-UTIL-LONG)
059000                                  DELIMITED BY SIZE
059100              INTO WS-REGLE-RAISON
059200           END-STRING
059300        END-IF
059400     END-IF.
059500     ADD 1 TO WS-CAR-IDX.
059600 4111-ESSAIE-KEYWORD-END.
059700     EXIT.
059800
059900*    4120  UPPER-RATIO -- RAPPORT MAJUSCULES / LETTRES DU LOT
060000 4120-TESTE-MAJUSCULE-START.
060100     MOVE 0 TO WS-CNT-MAJ.
060200     MOVE 0 TO WS-CNT-LETTRE.
060300     PERFORM 4121-COMPTE-CAR-START THRU 4121-COMPTE-CAR-END
060400        VARYING WS-CAR-IDX FROM 1 BY 1
060500        UNTIL WS-CAR-IDX > WS-LG-CHUNK.
060600     IF WS-CNT-LETTRE > 0
060700        COMPUTE WS-RATIO ROUNDED = WS-CNT-MAJ / WS-CNT-LETTRE
060800        IF WS-RATIO >= WS-REGLE-THRESHOLD(IDX-REGLE)
060900           MOVE WS-REGLE-SCORE(IDX-REGLE)
061000               TO WS-REGLE-SCORE-CONTRIB
061100           MOVE 'O' TO WS-REGLE-A-DECLENCHE
061200           COMPUTE WS-RATIO-ED ROUNDED = WS-RATIO
061300           STRING 'uppercase_ratio:' DELIMITED BY SIZE
061400                  WS-RATIO-ED        DELIMITED BY SIZE
061500              INTO WS-REGLE-RAISON
061600           END-STRING
061700        END-IF
061800     END-IF.
061900 4120-TESTE-MAJUSCULE-END.
062000     EXIT.
062100
062200 4121-COMPTE-CAR-START.
062300     IF WS-CHUNK-TEXTE(WS-CAR-IDX:1) IS MAJUSCULE
062400        ADD 1 TO WS-CNT-MAJ
062500        ADD 1 TO WS-CNT-LETTRE
062600     ELSE
062700        IF WS-CHUNK-TEXTE(WS-CAR-IDX:1) IS MINUSCULE
062800           ADD 1 TO WS-CNT-LETTRE
062900        END-IF
063000     END-IF.
063100 4121-COMPTE-CAR-END.
063200     EXIT.
063300
063400*    4130  LENGTH-MIN -- LONGUEUR (CARACTERES) DU LOT
063500 4130-TESTE-LONGUEUR-START.
063600     IF WS-LG-CHUNK >= WS-REGLE-MIN-CHARS(IDX-REGLE)
063700        MOVE WS-REGLE-SCORE(IDX-REGLE) TO WS-REGLE-SCORE-CONTRIB
063800        MOVE 'O' TO WS-REGLE-A-DECLENCHE
063900        MOVE WS-LG-CHUNK TO WS-DOC-IDX-ED
064000        STRING 'length:' DELIMITED BY SIZE
064100               WS-DOC-IDX-ED DELIMITED BY SIZE
064200           INTO WS-REGLE-RAISON
064300        END-STRING
064400     END-IF.
064500 4130-TESTE-LONGUEUR-END.
064600     EXIT.
064700
064800*    4140  REGEX-MATCH -- SUBSTITUT : SOUS-CHAINE (CASSE IGNOREE)
064900 4140-TESTE-MOTIF-START.
065000     MOVE 40 TO WS-UTIL-MAX.
065100     MOVE WS-REGLE-PHRASE(IDX-REGLE) TO WS-UTIL-CHAMP.
065200     PERFORM 8100-CALCULE-LONGUEUR-START
065300        THRU 8100-CALCULE-LONGUEUR-END.
065400     IF WS-UTIL-LONG > 0
065500        MOVE WS-CHUNK-MAJ TO WS-SCH-TEXTE
065600        MOVE WS-LG-CHUNK  TO WS-SCH-TEXTE-LG
065700        MOVE WS-REGLE-PHRASE(IDX-REGLE) TO WS-SCH-MOTIF
065800        INSPECT WS-SCH-MOTIF
065900            CONVERTING "abcdefghijklmnopqrstuvwxyz"
066000                    TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
066100        MOVE WS-UTIL-LONG TO WS-SCH-MOTIF-LG
066200        PERFORM 8200-CHERCHE-SOUSCHAINE-START
066300           THRU 8200-CHERCHE-SOUSCHAINE-END
066400        IF SOUS-CHAINE-TROUVEE
066500           MOVE WS-REGLE-SCORE(IDX-REGLE)
066600               TO WS-REGLE-SCORE-CONTRIB
066700           MOVE 'O' TO WS-REGLE-A-DECLENCHE
066800           STRING 'regex_match:' DELIMITED BY SIZE
066900                  WS-REGLE-PHRASE(IDX-REGLE)(1:WS-UTIL-LONG)
067000                                 DELIMITED BY SIZE
067100              INTO WS-REGLE-RAISON
067200           END-STRING
067300        END-IF
067400     END-IF.
067500 4140-TESTE-MOTIF-END.
067600     EXIT.
067700
067800*    4150  CONTAINS-PHR -- PHRASE CONTENUE (CASSE IGNOREE)
067900 4150-TESTE-PHRASE-START.
068000     MOVE 40 TO WS-UTIL-MAX.
068100     MOVE WS-REGLE-PHRASE(IDX-REGLE) TO WS-UTIL-CHAMP.
068200     PERFORM 8100-CALCULE-LONGUEUR-START
068300        THRU 8100-CALCULE-LONGUEUR-END.
068400     IF WS-UTIL-LONG > 0
068500        MOVE WS-CHUNK-MAJ TO WS-SCH-TEXTE
068600        MOVE WS-LG-CHUNK  TO WS-SCH-TEXTE-LG
068700        MOVE WS-REGLE-PHRASE(IDX-REGLE) TO WS-SCH-MOTIF
068800        INSPECT WS-SCH-MOTIF
068900            CONVERTING "abcdefghijklmnopqrstuvwxyz"
069000                    TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
069100        MOVE WS-UTIL-LONG TO WS-SCH-MOTIF-LG
069200        PERFORM 8200-CHERCHE-SOUSCHAINE-START
069300           THRU 8200-CHERCHE-SOUSCHAINE-END
069400        IF SOUS-CHAINE-TROUVEE
069500           MOVE WS-REGLE-SCORE(IDX-REGLE)
069600               TO WS-REGLE-SCORE-CONTRIB
069700           MOVE 'O' TO WS-REGLE-A-DECLENCHE
069800           STRING 'found_phrase:' DELIMITED BY SIZE
069900                  WS-REGLE-PHRASE(IDX-REGLE)(1:WS-UTIL-LONG)
070000                                  DELIMITED BY SIZE
070100              INTO WS-REGLE-RAISON
070200           END-STRING
070300        END-IF
070400     END-IF.
070500 4150-TESTE-PHRASE-END.
070600     EXIT.
070700
070800*    4160  WORD-CNT-MIN -- NOMBRE DE MOTS DU LOT
070900 4160-TESTE-NBMOTS-START.
071000     IF WS-NB-MOTS-CHUNK >= WS-REGLE-MIN-WORDS(IDX-REGLE)
071100        MOVE WS-REGLE-SCORE(IDX-REGLE) TO WS-REGLE-SCORE-CONTRIB
071200        MOVE 'O' TO WS-REGLE-A-DECLENCHE
071300        MOVE WS-NB-MOTS-CHUNK TO WS-DOC-IDX-ED
071400        STRING 'word_count:' DELIMITED BY SIZE
071500               WS-DOC-IDX-ED DELIMITED BY SIZE
071600           INTO WS-REGLE-RAISON
071700        END-STRING
071800     END-IF.
071900 4160-TESTE-NBMOTS-END.
072000     EXIT.
072100
072200*    4170  STARTS-WITH -- PREFIXE (CASSE RESPECTEE)
072300 4170-TESTE-DEBUT-START.
072400     MOVE 40 TO WS-UTIL-MAX.
072500     MOVE WS-REGLE-PHRASE(IDX-REGLE) TO WS-UTIL-CHAMP.
072600     PERFORM 8100-CALCULE-LONGUEUR-START
072700        THRU 8100-CALCULE-LONGUEUR-END.
072800     IF (WS-UTIL-LONG > 0) AND (WS-LG-CHUNK >= WS-UTIL-LONG)
072900        IF WS-CHUNK-TEXTE(1:WS-UTIL-LONG) =
073000           WS-REGLE-PHRASE(IDX-REGLE)(1:WS-UTIL-LONG)
073100           MOVE WS-REGLE-SCORE(IDX-REGLE)
073200               TO WS-REGLE-SCORE-CONTRIB
073300           MOVE 'O' TO WS-REGLE-A-DECLENCHE
073400           STRING 'starts_with:' DELIMITED BY SIZE
073500                  WS-REGLE-PHRASE(IDX-REGLE)(1:WS-UTIL-LONG)
073600                                 DELIMITED BY SIZE
073700              INTO WS-REGLE-RAISON
073800           END-STRING
073900        END-IF
074000     END-IF.
074100 4170-TESTE-DEBUT-END.
074200     EXIT.
074300
074400*    4180  ENDS-WITH -- SUFFIXE (CASSE RESPECTEE)
074500 4180-TESTE-FIN-START.
074600     MOVE 40 TO WS-UTIL-MAX.
074700     MOVE WS-REGLE-PHRASE(IDX-REGLE) TO WS-UTIL-CHAMP.
074800     PERFORM 8100-CALCULE-LONGUEUR-START
074900        THRU 8100-CALCULE-LONGUEUR-END.
075000     IF (WS-UTIL-LONG > 0) AND (WS-LG-CHUNK >= WS-UTIL-LONG)
075100        COMPUTE WS-SCH-POS = WS-LG-CHUNK - WS-UTIL-LONG + 1
075200        IF WS-CHUNK-TEXTE(WS-SCH-POS:WS-UTIL-LONG) =
075300           WS-REGLE-PHRASE(IDX-REGLE)(1:WS-UTIL-LONG)
075400           MOVE WS-REGLE-SCORE(IDX-REGLE)
075500               TO WS-REGLE-SCORE-CONTRIB
075600           MOVE 'O' TO WS-REGLE-A-DECLENCHE
075700           STRING 'ends_with:' DELIMITED BY SIZE
075800                  WS-REGLE-PHRASE(IDX-REGLE)(1:WS-UTIL-LONG)
075900                               DELIMITED BY SIZE
076000              INTO WS-REGLE-RAISON
076100           END-STRING
076200        END-IF
076300     END-IF.
076400 4180-TESTE-FIN-END.
076500     EXIT.
076600
076700*    4190  NOT-CONTAINS -- MOT ABSENT (CASSE IGNOREE)
076800 4190-TESTE-ABSENCE-START.
076900     MOVE 40 TO WS-UTIL-MAX.
077000     MOVE WS-REGLE-PHRASE(IDX-REGLE) TO WS-UTIL-CHAMP.
077100     PERFORM 8100-CALCULE-LONGUEUR-START
077200        THRU 8100-CALCULE-LONGUEUR-END.
077300     IF WS-UTIL-LONG > 0
077400        MOVE WS-CHUNK-MAJ TO WS-SCH-TEXTE
077500        MOVE WS-LG-CHUNK  TO WS-SCH-TEXTE-LG
077600        MOVE WS-REGLE-PHRASE(IDX-REGLE) TO WS-SCH-MOTIF
077700        INSPECT WS-SCH-MOTIF
077800            CONVERTING "abcdefghijklmnopqrstuvwxyz"
077900                    TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
078000        MOVE WS-UTIL-LONG TO WS-SCH-MOTIF-LG
078100        PERFORM 8200-CHERCHE-SOUSCHAINE-START
078200           THRU 8200-CHERCHE-SOUSCHAINE-END
078300        IF NOT SOUS-CHAINE-TROUVEE
078400           MOVE WS-REGLE-SCORE(IDX-REGLE)
078500               TO WS-REGLE-SCORE-CONTRIB
078600           MOVE 'O' TO WS-REGLE-A-DECLENCHE
078700           STRING 'not_contains:' DELIMITED BY SIZE
078800                  WS-REGLE-PHRASE(IDX-REGLE)(1:WS-UTIL-LONG)
078900                                  DELIMITED BY SIZE
079000              INTO WS-REGLE-RAISON
079100           END-STRING
079200        END-IF
079300     END-IF.
079400 4190-TESTE-ABSENCE-END.
079500     EXIT.
079600
079700*-----------------------------------------------------------------
079800*  4900  AJOUT D'UNE ENTREE AU DETAIL (SI PLACE DISPONIBLE)
079900*-----------------------------------------------------------------
080000 4900-AJOUTE-DETAIL-START.
080100     MOVE WS-REGLE-SCORE-CONTRIB TO WS-SCORE-ED.
080200     MOVE 40 TO WS-UTIL-MAX.
080300     MOVE WS-REGLE-RAISON TO WS-UTIL-CHAMP.
080400     PERFORM 8100-CALCULE-LONGUEUR-START
080500        THRU 8100-CALCULE-LONGUEUR-END.
080600     MOVE SPACES TO WS-DET-LIGNE.
080700     STRING WS-REGLE-ID(IDX-REGLE) DELIMITED BY SPACE
080800            ':'                    DELIMITED BY SIZE
080900            WS-SCORE-ED            DELIMITED BY SIZE
081000            ':'                    DELIMITED BY SIZE
081100            WS-REGLE-RAISON(1:WS-UTIL-LONG) DELIMITED BY SIZE
081200            ';'                    DELIMITED BY SIZE
081300        INTO WS-DET-LIGNE
081400     END-STRING.
081500     MOVE 60 TO WS-UTIL-MAX.
081600     MOVE WS-DET-LIGNE TO WS-UTIL-CHAMP.
081700     PERFORM 8100-CALCULE-LONGUEUR-START
081800        THRU 8100-CALCULE-LONGUEUR-END.
081900     IF (WS-DET-PTR + WS-UTIL-LONG) <= 200
082000        STRING WS-DET-LIGNE(1:WS-UTIL-LONG) DELIMITED BY SIZE
082100           INTO WS-CHK-DETAILS WITH POINTER WS-DET-PTR
082200        END-STRING
082300     END-IF.
082400 4900-AJOUTE-DETAIL-END.
082500     EXIT.
082600
082700*-----------------------------------------------------------------
082800*  8100  LONGUEUR UTILE D'UN CHAMP (BALAYAGE ARRIERE)
082900*-----------------------------------------------------------------
083000 8100-CALCULE-LONGUEUR-START.
083100     MOVE WS-UTIL-MAX TO WS-UTIL-LONG.
083200     PERFORM 8110-RECULE-START THRU 8110-RECULE-END
083300        UNTIL (WS-UTIL-LONG < 1)
083400           OR (WS-UTIL-CHAMP(WS-UTIL-LONG:1) NOT = SPACE).
083500 8100-CALCULE-LONGUEUR-END.
083600     EXIT.
083700
083800 8110-RECULE-START.
083900     SUBTRACT 1 FROM WS-UTIL-LONG.
084000 8110-RECULE-END.
084100     EXIT.
084200
084300*-----------------------------------------------------------------
084400*  8200  RECHERCHE D'UNE SOUS-CHAINE (BALAYAGE POSITION PAR
084500*        POSITION) -- WS-SCH-TEXTE / WS-SCH-MOTIF DEJA PREPARES
084600*-----------------------------------------------------------------
084700 8200-CHERCHE-SOUSCHAINE-START.
084800     MOVE 'N' TO WS-SCH-TROUVE.
084900     IF (WS-SCH-MOTIF-LG > 0)
085000           AND (WS-SCH-MOTIF-LG <= WS-SCH-TEXTE-LG)
085100        COMPUTE WS-SCH-BORNE =
085200           WS-SCH-TEXTE-LG - WS-SCH-MOTIF-LG + 1
085300        PERFORM 8210-SCAN-POS-START THRU 8210-SCAN-POS-END
085400           VARYING WS-SCH-POS FROM 1 BY 1
085500           UNTIL (WS-SCH-POS > WS-SCH-BORNE)
085600              OR (SOUS-CHAINE-TROUVEE)
085700     END-IF.
085800 8200-CHERCHE-SOUSCHAINE-END.
085900     EXIT.
086000
086100 8210-SCAN-POS-START.
086200     IF WS-SCH-TEXTE(WS-SCH-POS:WS-SCH-MOTIF-LG) =
086300        WS-SCH-MOTIF(1:WS-SCH-MOTIF-LG)
086400        MOVE 'O' TO WS-SCH-TROUVE
086500     END-IF.
086600 8210-SCAN-POS-END.
086700     EXIT.
086800
086900*-----------------------------------------------------------------
087000*  9000  TERMINAISON DU LOT
087100*-----------------------------------------------------------------
087200 9000-TERMINAISON-START.
087300     CLOSE F-TEXTE.
087400     DISPLAY 'CKPIPE1 - LOTS TRAITES  : ' WS-NB-TRAITES.
087500     DISPLAY 'CKPIPE1 - LOTS ECARTES  : ' WS-NB-ECARTES.
087600 9000-TERMINAISON-END.
087700     EXIT.
